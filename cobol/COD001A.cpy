000100*================================================================*
000200* BOOK........: COD001A
000300* DESCRICAO...: AREA DE DATA E HORA DO SISTEMA - USADA PELO
000400*               PROGDATA E PELOS PROGRAMAS QUE PRECISAM DATAR
000500*               CABECALHOS DE RELATORIO (FORMATO YYYYMMDD E
000600*               HHMMSSCC).
000700* PROGRAMADOR.: JOSE ROBERTO - COBOL DICAS
000800* DATA........: 11/03/1988
000900*----------------------------------------------------------------*
001000* COD001A-DATA-ANO    = ANO
001100* COD001A-DATA-MES    = MES
001200* COD001A-DATA-DIA    = DIA
001300* COD001A-DIA-SEMANA  = DIA DA SEMANA (1=SEGUNDA ... 7=DOMINGO)
001400* COD001A-DESC-MES    = DESCRICAO DO MES
001500* COD001A-DESC-SEMANA = DESCRICAO DA SEMANA
001600* COD001A-DIAS-ANO    = QUANTIDADE DE DIAS TRANSCORRIDOS NO ANO
001700*----------------------------------------------------------------*
001800* COD001A-HORA        = HORA
001900* COD001A-MINUTO      = MINUTO
002000* COD001A-SEGUNDO     = SEGUNDO
002100* COD001A-MILESIMO    = CENTESIMOS DE SEGUNDO
002200* COD001A-PERIODO     = PERIODO DO DIA (RESERVADO)
002300*================================================================*
002400 01  COD001A-REGISTRO.
002500*     YYYYMMDD
002600     05  COD001A-DATA.
002700         10  COD001A-DATA-ANO        PIC 9(004).
002800         10  COD001A-DATA-MES        PIC 9(002).
002900         10  COD001A-DATA-DIA        PIC 9(002).
003000     05  COD001A-DIA-SEMANA          PIC 9(002).
003100     05  COD001A-DESC-MES            PIC X(020).
003200     05  COD001A-DESC-SEMANA         PIC X(020).
003300     05  COD001A-DIAS-ANO            PIC 9(003).
003400*     HHMMSSCC
003500     05  COD001A-TIME.
003600         10  COD001A-HORA            PIC 9(002).
003700         10  COD001A-MINUTO          PIC 9(002).
003800         10  COD001A-SEGUNDO         PIC 9(002).
003900         10  COD001A-MILESIMO        PIC 9(002).
004000     05  COD001A-PERIODO             PIC X(020).
004100     05  FILLER                      PIC X(010).
004200
004300*----------------------------------------------------------------*
004400*    VISAO NUMERICA UNICA DA DATA (AAAAMMDD) - USADA PARA
004500*    COMPARACAO E IMPRESSAO COMPACTA EM CABECALHOS
004600*----------------------------------------------------------------*
004700 01  COD001A-DATA-NUM REDEFINES COD001A-REGISTRO.
004800     05  COD001A-DATA-AAAAMMDD       PIC 9(008).
004900     05  FILLER                      PIC X(083).
005000
005100*----------------------------------------------------------------*
005200*    VISAO NUMERICA UNICA DA HORA (HHMMSSCC)
005300*----------------------------------------------------------------*
005400 01  COD001A-TIME-NUM REDEFINES COD001A-REGISTRO.
005500     05  FILLER                      PIC X(053).
005600     05  COD001A-TIME-HHMMSSCC       PIC 9(008).
005700     05  FILLER                      PIC X(030).
005800
005900*----------------------------------------------------------------*
006000*    VISAO DE LIMPEZA RAPIDA DA AREA (BULK CLEAR)
006100*----------------------------------------------------------------*
006200 01  COD001A-FLAT REDEFINES COD001A-REGISTRO.
006300     05  FILLER                      PIC X(091).
