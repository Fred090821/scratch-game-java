000100*================================================================*
000200* BOOK........: PLACOPYA
000300* DESCRICAO...: LAYOUT DO REGISTRO DE PEDIDO DE JOGADA (APOSTA)
000400*               DO JOGO DE RASPADINHA - VALOR DA APOSTA E, DE
000500*               FORMA OPCIONAL, UMA MATRIZ FIXA PARA AVALIACAO
000600*               DETERMINISTICA (ESPACOS = GERAR ALEATORIAMENTE).
000700* PROGRAMADOR.: M.A.COELHO - COBOL DICAS
000800* DATA........: 14/09/1987
000900*================================================================*
001000 01  PLAY-REGISTRO.
001100     05  PLAY-ID                 PIC 9(06).
001200     05  PLAY-BET-AMOUNT         PIC 9(07).
001300     05  PLAY-CELULA OCCURS 9 TIMES INDEXED BY PLAY-CEL-IDX
001400                            PIC X(08).
001500     05  FILLER                  PIC X(010).
001600
001700*----------------------------------------------------------------*
001800*    REDEFINES EM VISAO LINHA/COLUNA (3X3) DA MATRIZ FIXA
001900*----------------------------------------------------------------*
002000 01  PLAY-MATRIZ-VIEW REDEFINES PLAY-REGISTRO.
002100     05  FILLER                  PIC X(013).
002200     05  PLAY-LINHA OCCURS 3 TIMES INDEXED BY PLAY-LIN-IDX.
002300         10  PLAY-COLUNA OCCURS 3 TIMES INDEXED BY PLAY-COL-IDX
002400                            PIC X(08).
002500     05  FILLER                  PIC X(010).
