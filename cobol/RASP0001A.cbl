000100******************************************************************
000200* PROGRAMADOR: M.A.COELHO - COBOL DICAS
000300* DATA.......: 14/09/1987
000400* DESCRICAO..: MOTOR DE AVALIACAO DE JOGO DE RASPADINHA - LOTE
000500* NOME.......: RASP0001A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    RASP0001A.
000900 AUTHOR.        M.A.COELHO.
001000 INSTALLATION.  COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
001100 DATE-WRITTEN.  14/09/1987.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
001400*----------------------------------------------------------------*
001500*    HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 14/09/1987 MAC 0001 VERSAO INICIAL - LEITURA DE CONFIGURACAO,   CH0001  
001800*                     GERACAO DE MATRIZ E CALCULO DE RECOMPENSA.  CH0001  
001900* 03/02/1988 MAC 0014 INCLUIDA VALIDACAO DE LINHAS/COLUNAS DA     CH0014  
002000*                     GRADE NA CARGA DA CONFIGURACAO.             CH0014  
002100* 21/06/1989 RPS 0022 AJUSTE NO TOTALIZADOR DE JOGADAS PREMIADAS. CH0022  
002200* 10/01/1991 MAC 0035 INCLUSAO DO RELATORIO SUMARIO COM QUEBRA    CH0035  
002300*                     DE PAGINA (REL0002A COMO MODELO).           CH0035  
002400* 07/05/1992 JRL 0041 PASSOU A ACEITAR MATRIZ FIXA NO PEDIDO DE   CH0041  
002500*                     JOGADA PARA AVALIACAO DETERMINISTICA.       CH0041  
002600* 15/11/1993 RPS 0050 CORRECAO NA ACUMULACAO DO TOTAL APOSTADO    CH0050  
002700*                     QUANDO A APOSTA ERA REJEITADA.              CH0050  
002800* 02/08/1995 MAC 0058 REVISAO GERAL DOS NOMES DE CAMPO CONFORME   CH0058  
002900*                     PADRAO DO BOOK CFGCOPYA.                    CH0058  
003000* 29/12/1998 MAC 0077 AJUSTE DE SEGURANCA PARA VIRADA DO ANO 2000 CH0077  
003100*                     NA EMISSAO DA DATA DO CABECALHO DO RELAT.   CH0077  
003200* 18/03/1999 TCS 0081 TESTES ADICIONAIS APOS AJUSTE DO BUG DO     CH0081  
003300*                     ANO 2000 - SEM IMPACTO NO LAYOUT DE SAIDA.  CH0081  
003400* 09/09/2001 RPS 0090 INCLUSAO DO SIMBOLO BONUS EXTRA-BONUS NO    CH0090  
003500*                     CALCULO DELEGADO AO RASP0003A.              CH0090  
003600* 18/06/2004 TCS 0102 AJUSTE NA LEITURA DO ARQUIVO DE APOSTAS     CH0102  
003700*                     PARA ACEITAR REGISTROS COM MATRIZ EM BRANCO.CH0102  
003800* 23/02/2007 MAC 0111 INCLUSAO DA CHAVE UPSI-0 PARA IMPRESSAO DE  CH0111  
003900*                     RASTRO DE DEPURACAO NA CARGA DA CONFIG.     CH0111  
004000* 05/10/2010 JRL 0119 REVISAO DE COMENTARIOS E PADRONIZACAO DOS   CH0119
004100*                     NOMES DE SECAO CONFORME DEMAIS PROGRAMAS.   CH0119
004200* 05/03/2013 TCS 0131 INCLUIDAS CONDITION-NAMES (NIVEL 88) NOS    CH0131
004300*                     INDICADORES DE FIM-DE-ARQUIVO, VALIDADE DE  CH0131
004400*                     CONFIG/APOSTA E TABELA ACHADA, SUBSTITUINDO CH0131
004500*                     TESTES POR LITERAL NAS CLAUSULAS IF/UNTIL.  CH0131
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASSE-TIPO-CFG IS "H" "S" "P" "W"
005200     UPSI-0 ON  STATUS IS WRK-SW-DEBUG-ON
005300            OFF STATUS IS WRK-SW-DEBUG-OFF.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CFG-ARQUIVO ASSIGN TO "CFGJOGO"
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT APOSTA-ARQUIVO ASSIGN TO "APOSTAS"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT RESULT-ARQUIVO ASSIGN TO "RESULTJO"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT RASP0001A-SAIDA ASSIGN TO "RELJOGO"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  CFG-ARQUIVO.
007000     COPY CFGCOPYA.
007100
007200 FD  APOSTA-ARQUIVO.
007300     COPY PLACOPYA.
007400
007500 FD  RESULT-ARQUIVO.
007600     COPY RESCOPYA.
007700
007800 FD  RASP0001A-SAIDA.
007900 01  WRK-RASP0001A-REGISTRO      PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200
008300*    TABELAS DA CONFIGURACAO EM MEMORIA
008400     COPY JOGCOPYA.
008500
008600*    MATRIZ DE TRABALHO DA JOGADA CORRENTE
008700     COPY MTZCOPYA.
008800
008900*    DEFINICAO DE DATA E HORA DO SISTEMA (MODULO COMUM)
009000     COPY COD001A.
009100
009200 01  WRK-FLAGS.
009300     05  WRK-FIM-CONFIG          PIC X(01) VALUE 'N'.
009400         88  FIM-CONFIG              VALUE 'S'.
009500     05  WRK-FIM-APOSTAS         PIC X(01) VALUE 'N'.
009600         88  FIM-APOSTAS             VALUE 'S'.
009700     05  WRK-APOSTA-VALIDA       PIC X(01) VALUE 'N'.
009800         88  APOSTA-VALIDA           VALUE 'S'.
009900     05  WRK-CONFIG-INVALIDA     PIC X(01) VALUE 'N'.
010000         88  CONFIG-INVALIDA         VALUE 'S'.
010100     05  WRK-ACHOU-TAB-PADRAO    PIC X(01) VALUE 'N'.
010200         88  ACHOU-TAB-PADRAO        VALUE 'S'.
010300     05  WRK-ACHOU-TAB-BONUS     PIC X(01) VALUE 'N'.
010400         88  ACHOU-TAB-BONUS         VALUE 'S'.
010500     05  FILLER                  PIC X(04).
010600
010700 01  WRK-GRADE.
010800     05  WRK-CFG-ROWS            PIC 9(02) COMP.
010900     05  WRK-CFG-COLUMNS         PIC 9(02) COMP.
011000     05  FILLER                  PIC X(10).
011100
011200 01  WRK-CONTADORES.
011300     05  WRK-IDX                 PIC 9(02) COMP.
011400     05  WRK-IND-LINHA           PIC 9(02) COMP.
011500     05  WRK-IND-PAGINACAO       PIC 9(02) COMP VALUE 1.
011600     05  WRK-TOTAL-JOGADAS       PIC 9(06) COMP.
011700     05  WRK-TOTAL-PREMIADAS     PIC 9(06) COMP.
011800     05  FILLER                  PIC X(10).
011900
012000 01  WRK-VALORES.
012100     05  WRK-TOTAL-APOSTADO      PIC 9(09) VALUE ZEROS.
012200     05  WRK-TOTAL-RECOMPENSA    PIC 9(09) VALUE ZEROS.
012300     05  FILLER                  PIC X(10).
012400
012500*  MASCARA FORMATO DA DATA - DD/MM/AAAA
012600 01  WRK-MASC-DATA.
012700     05  WRK-MASC-DATA-DIA       PIC 9(002) VALUE ZEROS.
012800     05  FILLER                  PIC X(001) VALUE '/'.
012900     05  WRK-MASC-DATA-MES       PIC 9(002) VALUE ZEROS.
013000     05  FILLER                  PIC X(001) VALUE '/'.
013100     05  WRK-MASC-DATA-ANO       PIC 9(004) VALUE ZEROS.
013200
013300 01  WRK-RASP0001A-LINHA         PIC X(132) VALUE ALL '-'.
013400 01  WRK-RASP0001A-BRANCO        PIC X(132) VALUE SPACES.
013500
013600 01  WRK-RASP0001A-CAB1.
013700     03  FILLER                  PIC X(043) VALUE
013800         '** RASP0001A     MOTOR DE RASPADINHA      '.
013900     03  WRK-CAB1-DATA           PIC X(010) VALUE SPACES.
014000     03  FILLER                  PIC X(076) VALUE SPACES.
014100     03  FILLER                  PIC X(003) VALUE ' **'.
014200
014300 01  WRK-RASP0001A-CAB2.
014400     03  FILLER                  PIC X(008) VALUE '** PAG: '.
014500     03  WRK-CAB2-PAG            PIC 9(02) VALUE ZEROS.
014600     03  FILLER                  PIC X(010) VALUE SPACES.
014700     03  FILLER                  PIC X(100) VALUE
014800         'RELATORIO DE JOGADAS E TOTALIZADOR'.
014900     03  FILLER                  PIC X(009) VALUE SPACES.
015000     03  FILLER                  PIC X(003) VALUE ' **'.
015100
015200 01  WRK-RASP0001A-CAB3.
015300     03  FILLER                  PIC X(008) VALUE 'JOGADA  '.
015400     03  FILLER                  PIC X(012) VALUE 'APOSTA      '.
015500     03  FILLER                  PIC X(010) VALUE 'BONUS     '.
015600     03  FILLER                  PIC X(014) VALUE 'RECOMPENSA   '.
015700     03  FILLER                  PIC X(010) VALUE 'STATUS    '.
015800     03  FILLER                  PIC X(038) VALUE
015900         'COMBINACAO GANHADORA APLICADA        '.
016000     03  FILLER                  PIC X(040) VALUE SPACES.
016100
016200 01  WRK-RASP0001A-DET1.
016300     03  WRK-DET-JOGADA          PIC Z(5)9.
016400     03  FILLER                  PIC X(002) VALUE SPACES.
016500     03  WRK-DET-APOSTA          PIC Z,ZZZ,ZZ9.
016600     03  FILLER                  PIC X(004) VALUE SPACES.
016700     03  WRK-DET-BONUS           PIC X(008).
016800     03  FILLER                  PIC X(002) VALUE SPACES.
016900     03  WRK-DET-RECOMPENSA      PIC ZZZ,ZZZ,ZZ9.
017000     03  FILLER                  PIC X(004) VALUE SPACES.
017100     03  WRK-DET-STATUS          PIC X(004).
017200     03  FILLER                  PIC X(006) VALUE SPACES.
017300     03  WRK-DET-COMBO           PIC X(046).
017400     03  FILLER                  PIC X(030) VALUE SPACES.
017500
017600 01  WRK-RASP0001A-DETCOMBO.
017700     03  FILLER                  PIC X(060) VALUE SPACES.
017800     03  WRK-DETCOMBO-TXT        PIC X(072).
017900
018000 01  WRK-RASP0001A-TOT1.
018100     03  FILLER                  PIC X(002) VALUE SPACES.
018200     03  FILLER                  PIC X(018) VALUE
018300         'JOGADAS PROCESS.: '.
018400     03  WRK-TOT-JOGADAS         PIC ZZZ,ZZ9.
018500     03  FILLER                  PIC X(004) VALUE SPACES.
018600     03  FILLER                  PIC X(018) VALUE
018700         'JOGADAS PREMIADAS:'.
018800     03  WRK-TOT-PREMIADAS       PIC ZZZ,ZZ9.
018900     03  FILLER                  PIC X(076) VALUE SPACES.
019000
019100 01  WRK-RASP0001A-TOT2.
019200     03  FILLER                  PIC X(002) VALUE SPACES.
019300     03  FILLER                  PIC X(019) VALUE
019400         'TOTAL APOSTADO...: '.
019500     03  WRK-TOT-APOSTADO        PIC ZZZ,ZZZ,ZZ9.
019600     03  FILLER                  PIC X(004) VALUE SPACES.
019700     03  FILLER                  PIC X(018) VALUE
019800         'TOTAL RECOMPENSA.:'.
019900     03  WRK-TOT-RECOMPENSA      PIC ZZZ,ZZZ,ZZ9.
020000     03  FILLER                  PIC X(067) VALUE SPACES.
020100
020200*================================================================*
020300 PROCEDURE                       DIVISION.
020400*================================================================*
020500
020600*----------------------------------------------------------------*
020700*    PROCESSAMENTO PRINCIPAL DO MOTOR DE RASPADINHA
020800*----------------------------------------------------------------*
020900*> cobol-lint CL002 0000-processar
021000 0000-PROCESSAR                  SECTION.
021100*----------------------------------------------------------------*
021200      PERFORM 1800-ABRIR-ARQUIVOS
021300      PERFORM 1000-CARREGAR-CONFIG
021400      PERFORM 1100-VALIDAR-CONFIG
021500
021600      IF CONFIG-INVALIDA
021700         PERFORM 9900-ABORTAR
021800      END-IF
021900
022000      PERFORM 2900-OBTER-DATA
022100      PERFORM 5100-GERAR-CABECALHO
022200
022300      PERFORM 1700-LER-APOSTA
022400      PERFORM 1950-PROCESSAR-JOGADA
022500              UNTIL FIM-APOSTAS
022600
022700      PERFORM 5900-GRAVAR-TOTAIS
022800      PERFORM 1890-FECHAR-ARQUIVOS
022900      PERFORM 9999-FINALIZAR
023000      .
023100*----------------------------------------------------------------*
023200*> cobol-lint CL002 0000-end
023300 0000-END.                       EXIT.
023400*----------------------------------------------------------------*
023500
023600*----------------------------------------------------------------*
023700*    ABERTURA DOS ARQUIVOS DO LOTE
023800*----------------------------------------------------------------*
023900 1800-ABRIR-ARQUIVOS             SECTION.
024000*----------------------------------------------------------------*
024100
024200      OPEN INPUT  CFG-ARQUIVO
024300                  APOSTA-ARQUIVO
024400           OUTPUT RESULT-ARQUIVO
024500                  RASP0001A-SAIDA
024600     .
024700*----------------------------------------------------------------*
024800*> cobol-lint CL002 1800-end
024900 1800-END.                       EXIT.
025000*----------------------------------------------------------------*
025100
025200*----------------------------------------------------------------*
025300*    CARGA DA CONFIGURACAO DO JOGO PARA AS TABELAS EM MEMORIA
025400*----------------------------------------------------------------*
025500 1000-CARREGAR-CONFIG            SECTION.
025600*----------------------------------------------------------------*
025700
025800      MOVE ZEROS                 TO JOG-QTDE-SIMBOLOS
025900                                     JOG-QTDE-PROBAB
026000                                     JOG-QTDE-REGRAS
026100
026200      PERFORM 1010-LER-CONFIG
026300
026400      PERFORM 1020-CLASSIFICAR-CONFIG
026500              UNTIL FIM-CONFIG
026600     .
026700*----------------------------------------------------------------*
026800*> cobol-lint CL002 1000-end
026900 1000-END.                       EXIT.
027000*----------------------------------------------------------------*
027100
027200*----------------------------------------------------------------*
027300*    LEITURA DE UM REGISTRO DO ARQUIVO DE CONFIGURACAO
027400*----------------------------------------------------------------*
027500 1010-LER-CONFIG                 SECTION.
027600*----------------------------------------------------------------*
027700
027800      READ CFG-ARQUIVO
027900          AT END
028000              MOVE 'S'            TO WRK-FIM-CONFIG
028100      END-READ
028200
028300      IF WRK-SW-DEBUG-ON  AND  NOT FIM-CONFIG
028400         DISPLAY 'CFG-REGISTRO LIDO: ' CFG-REGISTRO
028500      END-IF
028600     .
028700*----------------------------------------------------------------*
028800*> cobol-lint CL002 1010-end
028900 1010-END.                       EXIT.
029000*----------------------------------------------------------------*
029100
029200*----------------------------------------------------------------*
029300*    CLASSIFICA O REGISTRO DE CONFIGURACAO PELO TIPO E ARMAZENA
029400*    NA TABELA EM MEMORIA CORRESPONDENTE
029500*----------------------------------------------------------------*
029600 1020-CLASSIFICAR-CONFIG         SECTION.
029700*----------------------------------------------------------------*
029800
029900      IF CFG-TIPO-REG NOT CLASSE-TIPO-CFG
030000         DISPLAY 'REGISTRO DE CONFIGURACAO COM TIPO INVALIDO: '
030100                  CFG-TIPO-REG
030200      ELSE
030300         EVALUATE CFG-TIPO-REG
030400             WHEN 'H'  PERFORM 1030-CARREGAR-HEADER
030500             WHEN 'S'  PERFORM 1040-CARREGAR-SIMBOLO
030600             WHEN 'P'  PERFORM 1050-CARREGAR-PROBAB
030700             WHEN 'W'  PERFORM 1060-CARREGAR-REGRA
030800         END-EVALUATE
030900      END-IF
031000
031100      PERFORM 1010-LER-CONFIG
031200     .
031300*----------------------------------------------------------------*
031400*> cobol-lint CL002 1020-end
031500 1020-END.                       EXIT.
031600*----------------------------------------------------------------*
031700
031800*----------------------------------------------------------------*
031900*    CARREGA O CABECALHO DA GRADE (LINHAS X COLUNAS)
032000*----------------------------------------------------------------*
032100 1030-CARREGAR-HEADER            SECTION.
032200*----------------------------------------------------------------*
032300
032400      MOVE CFG-ROWS               TO WRK-CFG-ROWS
032500      MOVE CFG-COLUMNS            TO WRK-CFG-COLUMNS
032600     .
032700*----------------------------------------------------------------*
032800*> cobol-lint CL002 1030-end
032900 1030-END.                       EXIT.
033000*----------------------------------------------------------------*
033100
033200*----------------------------------------------------------------*
033300*    CARREGA UM SIMBOLO DO CATALOGO NA TABELA JOG-SIMBOLO
033400*----------------------------------------------------------------*
033500 1040-CARREGAR-SIMBOLO           SECTION.
033600*----------------------------------------------------------------*
033700
033800      ADD 1                       TO JOG-QTDE-SIMBOLOS
033900      SET JOG-SIM-IDX             TO JOG-QTDE-SIMBOLOS
034000
034100      MOVE SYM-NAME                TO JOG-SIM-NAME(JOG-SIM-IDX)
034200      MOVE SYM-TYPE                TO JOG-SIM-TYPE(JOG-SIM-IDX)
034300      MOVE SYM-REWARD-MULT
034400                           TO JOG-SIM-REWARD-MULT(JOG-SIM-IDX)
034500      MOVE SYM-IMPACT               TO JOG-SIM-IMPACT(JOG-SIM-IDX)
034600      MOVE SYM-EXTRA                TO JOG-SIM-EXTRA(JOG-SIM-IDX)
034700     .
034800*----------------------------------------------------------------*
034900*> cobol-lint CL002 1040-end
035000 1040-END.                       EXIT.
035100*----------------------------------------------------------------*
035200
035300*----------------------------------------------------------------*
035400*    CARREGA UMA TABELA DE PROBABILIDADE NA TABELA JOG-PROBAB
035500*----------------------------------------------------------------*
035600 1050-CARREGAR-PROBAB            SECTION.
035700*----------------------------------------------------------------*
035800
035900      ADD 1                       TO JOG-QTDE-PROBAB
036000      SET JOG-PRB-IDX             TO JOG-QTDE-PROBAB
036100
036200      MOVE PRB-ROW                 TO JOG-PRB-ROW(JOG-PRB-IDX)
036300      MOVE PRB-COL                 TO JOG-PRB-COL(JOG-PRB-IDX)
036400      MOVE PRB-KIND                TO JOG-PRB-KIND(JOG-PRB-IDX)
036500      MOVE ZEROS                TO JOG-PRB-QTDE-ITENS(JOG-PRB-IDX)
036600
036700      PERFORM 1055-CARREGAR-ITEM-PROBAB
036800              VARYING WRK-IDX FROM 1 BY 1 UNTIL WRK-IDX > 12
036900     .
037000*----------------------------------------------------------------*
037100*> cobol-lint CL002 1050-end
037200 1050-END.                       EXIT.
037300*----------------------------------------------------------------*
037400
037500*----------------------------------------------------------------*
037600*    CARREGA UM PAR SIMBOLO/PESO DA TABELA DE PROBABILIDADE
037700*----------------------------------------------------------------*
037800 1055-CARREGAR-ITEM-PROBAB       SECTION.
037900*----------------------------------------------------------------*
038000
038100      IF PRB-SYMBOL(WRK-IDX) NOT EQUAL SPACES
038200         ADD 1           TO JOG-PRB-QTDE-ITENS(JOG-PRB-IDX)
038300         MOVE PRB-SYMBOL(WRK-IDX)
038400                   TO JOG-PRB-SYMBOL(JOG-PRB-IDX, WRK-IDX)
038500         MOVE PRB-WEIGHT(WRK-IDX)
038600                   TO JOG-PRB-WEIGHT(JOG-PRB-IDX, WRK-IDX)
038700      END-IF
038800     .
038900*----------------------------------------------------------------*
039000*> cobol-lint CL002 1055-end
039100 1055-END.                       EXIT.
039200*----------------------------------------------------------------*
039300
039400*----------------------------------------------------------------*
039500*    CARREGA UMA REGRA DE COMBINACAO NA TABELA JOG-REGRA
039600*----------------------------------------------------------------*
039700 1060-CARREGAR-REGRA             SECTION.
039800*----------------------------------------------------------------*
039900
040000      ADD 1                       TO JOG-QTDE-REGRAS
040100      SET JOG-REG-IDX             TO JOG-QTDE-REGRAS
040200
040300      MOVE WIN-NAME            TO JOG-WIN-NAME(JOG-REG-IDX)
040400      MOVE WIN-REWARD-MULT     TO JOG-WIN-REWARD-MULT(JOG-REG-IDX)
040500      MOVE WIN-WHEN            TO JOG-WIN-WHEN(JOG-REG-IDX)
040600      MOVE WIN-COUNT           TO JOG-WIN-COUNT(JOG-REG-IDX)
040700      MOVE WIN-GROUP           TO JOG-WIN-GROUP(JOG-REG-IDX)
040800      MOVE WIN-AREA-COUNT      TO JOG-WIN-AREA-COUNT(JOG-REG-IDX)
040900
041000      PERFORM 1065-CARREGAR-AREA-REGRA
041100              VARYING WRK-IDX FROM 1 BY 1 UNTIL WRK-IDX > 6
041200     .
041300*----------------------------------------------------------------*
041400*> cobol-lint CL002 1060-end
041500 1060-END.                       EXIT.
041600*----------------------------------------------------------------*
041700
041800*----------------------------------------------------------------*
041900*    CARREGA AS 3 CELULAS DE UMA AREA DA REGRA LINEAR-SYMBOLS
042000*----------------------------------------------------------------*
042100 1065-CARREGAR-AREA-REGRA        SECTION.
042200*----------------------------------------------------------------*
042300
042400      MOVE WIN-CELL-ROW(WRK-IDX, 1)
042500               TO JOG-WIN-CELL-ROW(JOG-REG-IDX, WRK-IDX, 1)
042600      MOVE WIN-CELL-COL(WRK-IDX, 1)
042700               TO JOG-WIN-CELL-COL(JOG-REG-IDX, WRK-IDX, 1)
042800      MOVE WIN-CELL-ROW(WRK-IDX, 2)
042900               TO JOG-WIN-CELL-ROW(JOG-REG-IDX, WRK-IDX, 2)
043000      MOVE WIN-CELL-COL(WRK-IDX, 2)
043100               TO JOG-WIN-CELL-COL(JOG-REG-IDX, WRK-IDX, 2)
043200      MOVE WIN-CELL-ROW(WRK-IDX, 3)
043300               TO JOG-WIN-CELL-ROW(JOG-REG-IDX, WRK-IDX, 3)
043400      MOVE WIN-CELL-COL(WRK-IDX, 3)
043500               TO JOG-WIN-CELL-COL(JOG-REG-IDX, WRK-IDX, 3)
043600     .
043700*----------------------------------------------------------------*
043800*> cobol-lint CL002 1065-end
043900 1065-END.                       EXIT.
044000*----------------------------------------------------------------*
044100
044200*----------------------------------------------------------------*
044300*    VALIDACAO DA CONFIGURACAO CARREGADA - ABORTA O LOTE SE
044400*    A GRADE NAO FOR 3X3 OU SE ALGUMA TABELA ESTIVER VAZIA
044500*----------------------------------------------------------------*
044600 1100-VALIDAR-CONFIG             SECTION.
044700*----------------------------------------------------------------*
044800
044900      MOVE 'N'                    TO WRK-CONFIG-INVALIDA
045000
045100      IF WRK-CFG-ROWS NOT EQUAL 3  OR  WRK-CFG-COLUMNS NOT EQUAL 3
045200         DISPLAY 'CONFIGURACAO INVALIDA - GRADE DEVE SER 3X3'
045300         MOVE 'S'                 TO WRK-CONFIG-INVALIDA
045400      END-IF
045500
045600      IF JOG-QTDE-SIMBOLOS EQUAL ZEROS
045700         DISPLAY 'CONFIGURACAO INVALIDA - CATALOGO DE SIMBOLOS '
045800                 'VAZIO'
045900         MOVE 'S'                 TO WRK-CONFIG-INVALIDA
046000      END-IF
046100
046200      IF JOG-QTDE-REGRAS EQUAL ZEROS
046300         DISPLAY 'CONFIGURACAO INVALIDA - NENHUMA REGRA DE '
046400                 'COMBINACAO CADASTRADA'
046500         MOVE 'S'                 TO WRK-CONFIG-INVALIDA
046600      END-IF
046700
046800      PERFORM 1110-VALIDAR-TABS-PROBAB
046900     .
047000*----------------------------------------------------------------*
047100*> cobol-lint CL002 1100-end
047200 1100-END.                       EXIT.
047300*----------------------------------------------------------------*
047400
047500*----------------------------------------------------------------*
047600*    CONFIRMA QUE HA AO MENOS UMA TABELA PADRAO E A TABELA BONUS
047700*----------------------------------------------------------------*
047800 1110-VALIDAR-TABS-PROBAB        SECTION.
047900*----------------------------------------------------------------*
048000
048100      MOVE 'N'                    TO WRK-ACHOU-TAB-PADRAO
048200      MOVE 'N'                    TO WRK-ACHOU-TAB-BONUS
048300
048400      PERFORM 1115-VARRER-TABS-PROBAB
048500              VARYING WRK-IDX FROM 1 BY 1
048600              UNTIL WRK-IDX > JOG-QTDE-PROBAB
048700
048800      IF NOT ACHOU-TAB-PADRAO
048900         DISPLAY 'CONFIGURACAO INVALIDA - SEM TABELA DE '
049000                 'PROBABILIDADE PADRAO'
049100         MOVE 'S'                 TO WRK-CONFIG-INVALIDA
049200      END-IF
049300
049400      IF NOT ACHOU-TAB-BONUS
049500         DISPLAY 'CONFIGURACAO INVALIDA - SEM TABELA DE '
049600                 'PROBABILIDADE DE BONUS'
049700         MOVE 'S'                 TO WRK-CONFIG-INVALIDA
049800      END-IF
049900     .
050000*----------------------------------------------------------------*
050100*> cobol-lint CL002 1110-end
050200 1110-END.                       EXIT.
050300*----------------------------------------------------------------*
050400
050500*----------------------------------------------------------------*
050600*    MARCA SE A TABELA VARRIDA E PADRAO OU BONUS
050700*----------------------------------------------------------------*
050800 1115-VARRER-TABS-PROBAB         SECTION.
050900*----------------------------------------------------------------*
051000
051100      SET JOG-PRB-IDX              TO WRK-IDX
051200
051300      IF PRB-TABELA-PADRAO(JOG-PRB-IDX)
051400         MOVE 'S'                 TO WRK-ACHOU-TAB-PADRAO
051500      END-IF
051600
051700      IF PRB-TABELA-BONUS(JOG-PRB-IDX)
051800         MOVE 'S'                 TO WRK-ACHOU-TAB-BONUS
051900      END-IF
052000     .
052100*----------------------------------------------------------------*
052200*> cobol-lint CL002 1115-end
052300 1115-END.                       EXIT.
052400*----------------------------------------------------------------*
052500
052600*----------------------------------------------------------------*
052700*    LEITURA DE UM PEDIDO DE JOGADA (APOSTA)
052800*----------------------------------------------------------------*
052900 1700-LER-APOSTA                 SECTION.
053000*----------------------------------------------------------------*
053100
053200      READ APOSTA-ARQUIVO
053300          AT END
053400              MOVE 'S'            TO WRK-FIM-APOSTAS
053500      END-READ
053600     .
053700*----------------------------------------------------------------*
053800*> cobol-lint CL002 1700-end
053900 1700-END.                       EXIT.
054000*----------------------------------------------------------------*
054100
054200*----------------------------------------------------------------*
054300*    VALIDA O VALOR DA APOSTA DA JOGADA CORRENTE
054400*----------------------------------------------------------------*
054500 1900-VALIDAR-APOSTA             SECTION.
054600*----------------------------------------------------------------*
054700
054800      IF PLAY-BET-AMOUNT GREATER ZEROS
054900         MOVE 'S'                 TO WRK-APOSTA-VALIDA
055000      ELSE
055100         MOVE 'N'                 TO WRK-APOSTA-VALIDA
055200      END-IF
055300     .
055400*----------------------------------------------------------------*
055500*> cobol-lint CL002 1900-end
055600 1900-END.                       EXIT.
055700*----------------------------------------------------------------*
055800
055900*----------------------------------------------------------------*
056000*    PROCESSA UMA JOGADA - VALIDA, GERA/AVALIA E GRAVA O RESULTADO
056100*----------------------------------------------------------------*
056200 1950-PROCESSAR-JOGADA           SECTION.
056300*----------------------------------------------------------------*
056400
056500      INITIALIZE RES-REGISTRO
056600      MOVE PLAY-ID                TO RES-PLAY-ID
056700
056800      PERFORM 1900-VALIDAR-APOSTA
056900
057000      IF NOT APOSTA-VALIDA
057100         MOVE 'ERR '               TO RES-STATUS
057200         MOVE ZEROS                TO RES-REWARD
057300      ELSE
057400         PERFORM 2000-OBTER-MATRIZ
057500         PERFORM 3000-AVALIAR-JOGADA
057600         MOVE 'OK  '               TO RES-STATUS
057700      END-IF
057800
057900      PERFORM 1960-ACUMULAR-TOTAIS
058000      PERFORM 4100-GRAVAR-RESULTADO
058100      PERFORM 5000-GRAVAR-DETALHE
058200
058300      PERFORM 1700-LER-APOSTA
058400     .
058500*----------------------------------------------------------------*
058600*> cobol-lint CL002 1950-end
058700 1950-END.                       EXIT.
058800*----------------------------------------------------------------*
058900
059000*----------------------------------------------------------------*
059100*    ACUMULA OS TOTAIS DE CONTROLE DO LOTE
059200*----------------------------------------------------------------*
059300 1960-ACUMULAR-TOTAIS            SECTION.
059400*----------------------------------------------------------------*
059500
059600      ADD 1                       TO WRK-TOTAL-JOGADAS
059700      ADD PLAY-BET-AMOUNT         TO WRK-TOTAL-APOSTADO
059800      ADD RES-REWARD              TO WRK-TOTAL-RECOMPENSA
059900
060000      IF RES-OK  AND  RES-REWARD GREATER ZEROS
060100         ADD 1                    TO WRK-TOTAL-PREMIADAS
060200      END-IF
060300     .
060400*----------------------------------------------------------------*
060500*> cobol-lint CL002 1960-end
060600 1960-END.                       EXIT.
060700*----------------------------------------------------------------*
060800
060900*----------------------------------------------------------------*
061000*    OBTEM A MATRIZ DA JOGADA - FIXA (INFORMADA) OU GERADA
061100*----------------------------------------------------------------*
061200 2000-OBTER-MATRIZ               SECTION.
061300*----------------------------------------------------------------*
061400
061500      IF PLAY-CELULA(1) EQUAL SPACES
061600         CALL 'RASP0002A'         USING JOG-TAB-PROBAB
061700                                         MTZ-MATRIZ
061800         PERFORM 2010-COPIAR-MATRIZ-GERADA
061900                 VARYING WRK-IDX FROM 1 BY 1 UNTIL WRK-IDX > 9
062000      ELSE
062100         PERFORM 2020-COPIAR-MATRIZ-FIXA
062200                 VARYING WRK-IDX FROM 1 BY 1 UNTIL WRK-IDX > 9
062300      END-IF
062400     .
062500*----------------------------------------------------------------*
062600*> cobol-lint CL002 2000-end
062700 2000-END.                       EXIT.
062800*----------------------------------------------------------------*
062900
063000*----------------------------------------------------------------*
063100*    COPIA A MATRIZ GERADA POR RASP0002A PARA O RESULTADO
063200*----------------------------------------------------------------*
063300 2010-COPIAR-MATRIZ-GERADA       SECTION.
063400*----------------------------------------------------------------*
063500
063600      SET MTZ-CEL-IDX             TO WRK-IDX
063700      SET RES-CEL-IDX              TO WRK-IDX
063800      MOVE MTZ-CELULA(MTZ-CEL-IDX) TO RES-CELULA(RES-CEL-IDX)
063900     .
064000*----------------------------------------------------------------*
064100*> cobol-lint CL002 2010-end
064200 2010-END.                       EXIT.
064300*----------------------------------------------------------------*
064400
064500*----------------------------------------------------------------*
064600*    COPIA A MATRIZ FIXA INFORMADA NO PEDIDO PARA O RESULTADO
064700*----------------------------------------------------------------*
064800 2020-COPIAR-MATRIZ-FIXA         SECTION.
064900*----------------------------------------------------------------*
065000
065100      SET PLAY-CEL-IDX            TO WRK-IDX
065200      SET RES-CEL-IDX             TO WRK-IDX
065300      MOVE PLAY-CELULA(PLAY-CEL-IDX) TO RES-CELULA(RES-CEL-IDX)
065400     .
065500*----------------------------------------------------------------*
065600*> cobol-lint CL002 2020-end
065700 2020-END.                       EXIT.
065800*----------------------------------------------------------------*
065900
066000*----------------------------------------------------------------*
066100*    AVALIA AS COMBINACOES GANHADORAS E CALCULA A RECOMPENSA
066200*----------------------------------------------------------------*
066300 3000-AVALIAR-JOGADA             SECTION.
066400*----------------------------------------------------------------*
066500
066600      CALL 'RASP0003A'            USING JOG-TAB-SIMBOLOS
066700                                         JOG-TAB-REGRAS
066800                                         PLAY-REGISTRO
066900                                         RES-REGISTRO
067000     .
067100*----------------------------------------------------------------*
067200*> cobol-lint CL002 3000-end
067300 3000-END.                       EXIT.
067400*----------------------------------------------------------------*
067500
067600*----------------------------------------------------------------*
067700*    GRAVA O REGISTRO DE RESULTADO DA JOGADA
067800*----------------------------------------------------------------*
067900 4100-GRAVAR-RESULTADO           SECTION.
068000*----------------------------------------------------------------*
068100
068200      WRITE RES-REGISTRO
068300     .
068400*----------------------------------------------------------------*
068500*> cobol-lint CL002 4100-end
068600 4100-END.                       EXIT.
068700*----------------------------------------------------------------*
068800
068900*----------------------------------------------------------------*
069000*    OBTEM A DATA DO SISTEMA PARA O CABECALHO DO RELATORIO
069100*----------------------------------------------------------------*
069200 2900-OBTER-DATA                 SECTION.
069300*----------------------------------------------------------------*
069400
069500      CALL 'PROGDATA'             USING COD001A-REGISTRO
069600
069700      MOVE COD001A-DATA-ANO       TO WRK-MASC-DATA-ANO
069800      MOVE COD001A-DATA-MES       TO WRK-MASC-DATA-MES
069900      MOVE COD001A-DATA-DIA       TO WRK-MASC-DATA-DIA
070000     .
070100*----------------------------------------------------------------*
070200*> cobol-lint CL002 2900-end
070300 2900-END.                       EXIT.
070400*----------------------------------------------------------------*
070500
070600*----------------------------------------------------------------*
070700*    GERA O CABECALHO DO RELATORIO DE JOGADAS
070800*----------------------------------------------------------------*
070900 5100-GERAR-CABECALHO            SECTION.
071000*----------------------------------------------------------------*
071100
071200      MOVE WRK-MASC-DATA          TO WRK-CAB1-DATA
071300      MOVE WRK-IND-PAGINACAO      TO WRK-CAB2-PAG
071400      MOVE ZEROS                  TO WRK-IND-LINHA
071500
071600      MOVE WRK-RASP0001A-LINHA    TO WRK-RASP0001A-REGISTRO
071700      WRITE WRK-RASP0001A-REGISTRO AFTER ADVANCING C01
071800
071900      MOVE WRK-RASP0001A-CAB1     TO WRK-RASP0001A-REGISTRO
072000      WRITE WRK-RASP0001A-REGISTRO
072100
072200      MOVE WRK-RASP0001A-CAB2     TO WRK-RASP0001A-REGISTRO
072300      WRITE WRK-RASP0001A-REGISTRO
072400
072500      MOVE WRK-RASP0001A-LINHA    TO WRK-RASP0001A-REGISTRO
072600      WRITE WRK-RASP0001A-REGISTRO
072700
072800      MOVE WRK-RASP0001A-CAB3     TO WRK-RASP0001A-REGISTRO
072900      WRITE WRK-RASP0001A-REGISTRO
073000     .
073100*----------------------------------------------------------------*
073200*> cobol-lint CL002 5100-end
073300 5100-END.                       EXIT.
073400*----------------------------------------------------------------*
073500
073600*----------------------------------------------------------------*
073700*    GRAVA A LINHA DE DETALHE DE UMA JOGADA NO RELATORIO
073800*----------------------------------------------------------------*
073900 5000-GRAVAR-DETALHE             SECTION.
074000*----------------------------------------------------------------*
074100
074200      IF WRK-IND-LINHA GREATER 20
074300         PERFORM 5100-GERAR-CABECALHO
074400         ADD 1                    TO WRK-IND-PAGINACAO
074500         MOVE WRK-IND-PAGINACAO   TO WRK-CAB2-PAG
074600      END-IF
074700
074800      MOVE RES-PLAY-ID             TO WRK-DET-JOGADA
074900      MOVE PLAY-BET-AMOUNT         TO WRK-DET-APOSTA
075000      MOVE RES-BONUS-SYMBOL        TO WRK-DET-BONUS
075100      MOVE RES-REWARD              TO WRK-DET-RECOMPENSA
075200      MOVE RES-STATUS               TO WRK-DET-STATUS
075300
075400      MOVE SPACES                  TO WRK-DET-COMBO
075500      IF RES-COMBO-QTDE GREATER ZEROS
075600         STRING RES-COMBO-SYMBOL(1) DELIMITED BY SPACE
075700                ' / '               DELIMITED BY SIZE
075800                RES-COMBO-NAME(1)   DELIMITED BY SIZE
075900                INTO WRK-DET-COMBO
076000      END-IF
076100
076200      MOVE WRK-RASP0001A-DET1     TO WRK-RASP0001A-REGISTRO
076300      WRITE WRK-RASP0001A-REGISTRO
076400
076500      ADD 1                        TO WRK-IND-LINHA
076600
076700      IF RES-COMBO-QTDE GREATER 1
076800         PERFORM 5050-GRAVAR-COMBO-EXTRA
076900                 VARYING WRK-IDX FROM 2 BY 1
077000                 UNTIL WRK-IDX GREATER RES-COMBO-QTDE
077100      END-IF
077200     .
077300*----------------------------------------------------------------*
077400*> cobol-lint CL002 5000-end
077500 5000-END.                       EXIT.
077600*----------------------------------------------------------------*
077700
077800*----------------------------------------------------------------*
077900*    GRAVA AS COMBINACOES ADICIONAIS APLICADAS A UMA JOGADA
078000*----------------------------------------------------------------*
078100 5050-GRAVAR-COMBO-EXTRA         SECTION.
078200*----------------------------------------------------------------*
078300
078400      SET RES-COMBO-IDX            TO WRK-IDX
078500
078600      MOVE SPACES                  TO WRK-DETCOMBO-TXT
078700      STRING RES-COMBO-SYMBOL(RES-COMBO-IDX) DELIMITED BY SPACE
078800             ' / '                            DELIMITED BY SIZE
078900             RES-COMBO-NAME(RES-COMBO-IDX)    DELIMITED BY SIZE
079000             INTO WRK-DETCOMBO-TXT
079100
079200      MOVE WRK-RASP0001A-DETCOMBO TO WRK-RASP0001A-REGISTRO
079300      WRITE WRK-RASP0001A-REGISTRO
079400
079500      ADD 1                        TO WRK-IND-LINHA
079600     .
079700*----------------------------------------------------------------*
079800*> cobol-lint CL002 5050-end
079900 5050-END.                       EXIT.
080000*----------------------------------------------------------------*
080100
080200*----------------------------------------------------------------*
080300*    GRAVA AS LINHAS DE TOTALIZACAO DO LOTE
080400*----------------------------------------------------------------*
080500 5900-GRAVAR-TOTAIS              SECTION.
080600*----------------------------------------------------------------*
080700
080800      MOVE WRK-RASP0001A-LINHA    TO WRK-RASP0001A-REGISTRO
080900      WRITE WRK-RASP0001A-REGISTRO
081000
081100      MOVE WRK-TOTAL-JOGADAS      TO WRK-TOT-JOGADAS
081200      MOVE WRK-TOTAL-PREMIADAS    TO WRK-TOT-PREMIADAS
081300      MOVE WRK-RASP0001A-TOT1     TO WRK-RASP0001A-REGISTRO
081400      WRITE WRK-RASP0001A-REGISTRO
081500
081600      MOVE WRK-TOTAL-APOSTADO     TO WRK-TOT-APOSTADO
081700      MOVE WRK-TOTAL-RECOMPENSA   TO WRK-TOT-RECOMPENSA
081800      MOVE WRK-RASP0001A-TOT2     TO WRK-RASP0001A-REGISTRO
081900      WRITE WRK-RASP0001A-REGISTRO
082000     .
082100*----------------------------------------------------------------*
082200*> cobol-lint CL002 5900-end
082300 5900-END.                       EXIT.
082400*----------------------------------------------------------------*
082500
082600*----------------------------------------------------------------*
082700*    FECHA OS ARQUIVOS DO LOTE
082800*----------------------------------------------------------------*
082900 1890-FECHAR-ARQUIVOS            SECTION.
083000*----------------------------------------------------------------*
083100
083200      CLOSE CFG-ARQUIVO
083300            APOSTA-ARQUIVO
083400            RESULT-ARQUIVO
083500            RASP0001A-SAIDA
083600     .
083700*----------------------------------------------------------------*
083800*> cobol-lint CL002 1890-end
083900 1890-END.                       EXIT.
084000*----------------------------------------------------------------*
084100
084200*----------------------------------------------------------------*
084300*    ABORTA O LOTE POR CONFIGURACAO INVALIDA
084400*----------------------------------------------------------------*
084500 9900-ABORTAR                    SECTION.
084600*----------------------------------------------------------------*
084700
084800      DISPLAY 'RASP0001A - LOTE ABORTADO - CONFIGURACAO INVALIDA'
084900      CLOSE CFG-ARQUIVO
085000            APOSTA-ARQUIVO
085100            RESULT-ARQUIVO
085200            RASP0001A-SAIDA
085300      STOP RUN
085400     .
085500*----------------------------------------------------------------*
085600*> cobol-lint CL002 9900-end
085700 9900-END.                       EXIT.
085800*----------------------------------------------------------------*
085900
086000*----------------------------------------------------------------*
086100*    FINALIZAR PROGRAMA
086200*----------------------------------------------------------------*
086300 9999-FINALIZAR                  SECTION.
086400*----------------------------------------------------------------*
086500
086600      DISPLAY 'RASP0001A - LOTE DE RASPADINHA FINALIZADO'
086700      STOP RUN
086800     .
086900*----------------------------------------------------------------*
087000*> cobol-lint CL002 9999-end
087100 9999-END.                       EXIT.
087200*----------------------------------------------------------------*
