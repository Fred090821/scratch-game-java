000100*================================================================*
000200* BOOK........: MTZCOPYA
000300* DESCRICAO...: MATRIZ 3X3 DE TRABALHO DA JOGADA CORRENTE - AREA
000400*               COMUM ENTRE O DRIVER RASP0001A E O GERADOR DE
000500*               MATRIZ RASP0002A, ANTES DE SER COPIADA PARA O
000600*               REGISTRO DE RESULTADO (RESCOPYA).
000700* PROGRAMADOR.: M.A.COELHO - COBOL DICAS
000800* DATA........: 14/09/1987
000900*================================================================*
001000 01  MTZ-MATRIZ.
001100     05  MTZ-CELULA OCCURS 9 TIMES INDEXED BY MTZ-CEL-IDX
001200                            PIC X(08).
001300     05  FILLER                  PIC X(010).
001400
001500*----------------------------------------------------------------*
001600*    REDEFINES EM VISAO LINHA/COLUNA (3X3) DA MESMA MATRIZ
001700*----------------------------------------------------------------*
001800 01  MTZ-MATRIZ-VIEW REDEFINES MTZ-MATRIZ.
001900     05  MTZ-LINHA OCCURS 3 TIMES INDEXED BY MTZ-LIN-IDX.
002000         10  MTZ-COLUNA OCCURS 3 TIMES INDEXED BY MTZ-COL-IDX
002100                            PIC X(08).
002200     05  FILLER                  PIC X(010).
