000100*================================================================*
000200* BOOK........: JOGCOPYA
000300* DESCRICAO...: TABELAS EM MEMORIA DA CONFIGURACAO DO JOGO DE
000400*               RASPADINHA - CATALOGO DE SIMBOLOS, TABELAS DE
000500*               PROBABILIDADE POR CELULA E REGRAS DE COMBINACAO,
000600*               CARREGADAS PELO RASP0001A A PARTIR DE CFGCOPYA
000700*               E CONSULTADAS PELOS MODULOS RASP0002A/RASP0003A.
000800* PROGRAMADOR.: M.A.COELHO - COBOL DICAS
000900* DATA........: 14/09/1987
001000*================================================================*
001100 01  JOG-TAB-SIMBOLOS.
001200     05  JOG-QTDE-SIMBOLOS       PIC 9(02) COMP.
001300     05  JOG-SIMBOLO OCCURS 20 TIMES INDEXED BY JOG-SIM-IDX.
001400         10  JOG-SIM-NAME            PIC X(08).
001500         10  JOG-SIM-TYPE            PIC X(08).
001600             88  SIM-TYPE-STANDARD       VALUE 'STANDARD'.
001700             88  SIM-TYPE-BONUS          VALUE 'BONUS'.
001800         10  JOG-SIM-REWARD-MULT     PIC 9(04)V99.
001900         10  JOG-SIM-IMPACT          PIC X(15).
002000         10  JOG-SIM-EXTRA           PIC 9(06).
002100     05  FILLER                  PIC X(010).
002200
002300*----------------------------------------------------------------*
002400*    VISAO DE LIMPEZA RAPIDA DO CATALOGO DE SIMBOLOS (BULK CLEAR)
002500*----------------------------------------------------------------*
002600 01  JOG-SIMBOLOS-FLAT REDEFINES JOG-TAB-SIMBOLOS.
002700     05  FILLER                  PIC X(002).
002800     05  FILLER                  PIC X(043) OCCURS 20 TIMES.
002900     05  FILLER                  PIC X(010).
003000
003100 01  JOG-TAB-PROBAB.
003200     05  JOG-QTDE-PROBAB         PIC 9(02) COMP.
003300     05  JOG-PROBAB OCCURS 10 TIMES INDEXED BY JOG-PRB-IDX.
003400         10  JOG-PRB-ROW             PIC 9(02).
003500         10  JOG-PRB-COL             PIC 9(02).
003600         10  JOG-PRB-KIND            PIC X(01).
003700             88  PRB-TABELA-PADRAO       VALUE 'S'.
003800             88  PRB-TABELA-BONUS        VALUE 'B'.
003900         10  JOG-PRB-QTDE-ITENS      PIC 9(02) COMP.
004000         10  JOG-PRB-ITEM OCCURS 12 TIMES
004100                            INDEXED BY JOG-PRB-ITEM-IDX.
004200             15  JOG-PRB-SYMBOL          PIC X(08).
004300             15  JOG-PRB-WEIGHT          PIC 9(05).
004400     05  FILLER                  PIC X(010).
004500
004600 01  JOG-TAB-REGRAS.
004700     05  JOG-QTDE-REGRAS         PIC 9(02) COMP.
004800     05  JOG-REGRA OCCURS 20 TIMES INDEXED BY JOG-REG-IDX.
004900         10  JOG-WIN-NAME            PIC X(30).
005000         10  JOG-WIN-REWARD-MULT     PIC 9(04)V99.
005100         10  JOG-WIN-WHEN            PIC X(15).
005200             88  WIN-SAME-SYMBOLS        VALUE 'SAME-SYMBOLS'.
005300             88  WIN-LINEAR-SYMBOLS      VALUE 'LINEAR-SYMBOLS'.
005400         10  JOG-WIN-COUNT           PIC 9(02).
005500         10  JOG-WIN-GROUP           PIC X(30).
005600         10  JOG-WIN-AREA-COUNT      PIC 9(02).
005700         10  JOG-WIN-AREA OCCURS 6 TIMES
005800                            INDEXED BY JOG-AREA-IDX.
005900             15  JOG-WIN-CELL OCCURS 3 TIMES
006000                            INDEXED BY JOG-CELL-IDX.
006100                 20  JOG-WIN-CELL-ROW       PIC 9(02).
006200                 20  JOG-WIN-CELL-COL       PIC 9(02).
006300     05  FILLER                  PIC X(010).
