000100*================================================================*
000200* BOOK........: CFGCOPYA
000300* DESCRICAO...: LAYOUT DO ARQUIVO DE CONFIGURACAO DO JOGO DE
000400*               RASPADINHA - REGISTRO UNICO, TIPIFICADO POR
000500*               CFG-TIPO-REG, COM REDEFINES PARA CADA TIPO.
000600* PROGRAMADOR.: M.A.COELHO - COBOL DICAS
000700* DATA........: 14/09/1987
000800*----------------------------------------------------------------*
000900* CFG-TIPO-REG = 'H' CABECALHO (LINHAS/COLUNAS DA GRADE)
001000*              = 'S' SIMBOLO DO CATALOGO (PADRAO OU BONUS)
001100*              = 'P' TABELA DE PROBABILIDADE DE UMA CELULA
001200*              = 'W' REGRA DE COMBINACAO GANHADORA
001300*================================================================*
001400 01  CFG-REGISTRO.
001500     05  CFG-TIPO-REG            PIC X(01).
001600     05  CFG-DADOS               PIC X(180).
001700     05  FILLER                  PIC X(019).
001800
001900*----------------------------------------------------------------*
002000*    REDEFINES 'H' - CABECALHO DA GRADE (LINHAS X COLUNAS)
002100*----------------------------------------------------------------*
002200 01  CFG-HEADER REDEFINES CFG-REGISTRO.
002300     05  CFGH-TIPO-REG           PIC X(01).
002400     05  CFG-ROWS                PIC 9(02).
002500     05  CFG-COLUMNS             PIC 9(02).
002600     05  FILLER                  PIC X(195).
002700
002800*----------------------------------------------------------------*
002900*    REDEFINES 'S' - SIMBOLO DO CATALOGO
003000*----------------------------------------------------------------*
003100 01  CFG-SIMBOLO REDEFINES CFG-REGISTRO.
003200     05  SYMH-TIPO-REG           PIC X(01).
003300     05  SYM-NAME                PIC X(08).
003400     05  SYM-TYPE                PIC X(08).
003500     05  SYM-REWARD-MULT         PIC 9(04)V99.
003600     05  SYM-IMPACT              PIC X(15).
003700     05  SYM-EXTRA               PIC 9(06).
003800     05  FILLER                  PIC X(156).
003900
004000*----------------------------------------------------------------*
004100*    REDEFINES 'P' - TABELA DE PROBABILIDADE DE UMA CELULA
004200*----------------------------------------------------------------*
004300 01  CFG-PROBAB REDEFINES CFG-REGISTRO.
004400     05  PRBH-TIPO-REG           PIC X(01).
004500     05  PRB-ROW                 PIC 9(02).
004600     05  PRB-COL                 PIC 9(02).
004700     05  PRB-KIND                PIC X(01).
004800     05  PRB-TABELA OCCURS 12 TIMES.
004900         10  PRB-SYMBOL              PIC X(08).
005000         10  PRB-WEIGHT              PIC 9(05).
005100     05  FILLER                  PIC X(038).
005200
005300*----------------------------------------------------------------*
005400*    REDEFINES 'W' - REGRA DE COMBINACAO GANHADORA
005500*----------------------------------------------------------------*
005600 01  CFG-REGRA REDEFINES CFG-REGISTRO.
005700     05  WINH-TIPO-REG           PIC X(01).
005800     05  WIN-NAME                PIC X(30).
005900     05  WIN-REWARD-MULT         PIC 9(04)V99.
006000     05  WIN-WHEN                PIC X(15).
006100     05  WIN-COUNT               PIC 9(02).
006200     05  WIN-GROUP               PIC X(30).
006300     05  WIN-AREA-COUNT          PIC 9(02).
006400     05  WIN-AREA OCCURS 6 TIMES.
006500         10  WIN-CELL OCCURS 3 TIMES.
006600             15  WIN-CELL-ROW        PIC 9(02).
006700             15  WIN-CELL-COL        PIC 9(02).
006800     05  FILLER                  PIC X(042).
