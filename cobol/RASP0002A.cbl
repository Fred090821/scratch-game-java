000100******************************************************************
000200* PROGRAMADOR: M.A.COELHO - COBOL DICAS
000300* DATA.......: 14/09/1987
000400* DESCRICAO..: SORTEIO DA MATRIZ DE SIMBOLOS DE UMA JOGADA DE
000500*              RASPADINHA, CONFORME AS TABELAS DE PROBABILIDADE
000600*              DA CELULA E SORTEIO DO SIMBOLO DE BONUS.
000700* NOME.......: RASP0002A
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    RASP0002A.
001100 AUTHOR.        M.A.COELHO.
001200 INSTALLATION.  COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN.  14/09/1987.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* 14/09/1987 MAC 0001 VERSAO INICIAL - SORTEIO PONDERADO POR      CH0001  
002000*                     CELULA A PARTIR DA TABELA DE PROBABILIDADE. CH0001  
002100* 03/02/1988 MAC 0014 INCLUIDO O SORTEIO SEPARADO DA CELULA DE    CH0014  
002200*                     BONUS SOBRE A TABELA DE PROBABILIDADE 'B'.  CH0014  
002300* 21/06/1989 RPS 0022 CORRIGIDO O ACUMULO DE PESO QUANDO O PESO   CH0022  
002400*                     DO ITEM ERA ZERO.                           CH0022  
002500* 10/01/1991 MAC 0035 SUBSTITUIDA A FAIXA DE SORTEIO PARA EVITAR  CH0035  
002600*                     RESULTADO ZERO QUANDO RND RETORNAVA 0,0.    CH0035  
002700* 09/09/2001 RPS 0090 CHAMADA PASSOU A RECEBER A TABELA INTEIRA   CH0090  
002800*                     DE PROBABILIDADE (JOG-TAB-PROBAB) EM VEZ    CH0090  
002900*                     DE UMA UNICA CELULA, A PEDIDO DO RASP0001A. CH0090  
003000* 18/06/2004 TCS 0102 REVISAO DE COMENTARIOS.                     CH0102
003100* 22/11/2012 RPS 0128 CORRIGIDO O SORTEIO PARA QUANDO O TOTAL DE  CH0128
003200*                     PESO DA TABELA ERA ZERO - PASSOU A DEVOLVER CH0128
003300*                     O SIMBOLO 'MISS' SEM EXECUTAR O SORTEIO.    CH0128
003400* 05/03/2013 TCS 0131 INCLUIDAS CONDITION-NAMES (NIVEL 88) NOS    CH0131
003500*                     INDICADORES DE CONTROLE, SUBSTITUINDO       CH0131
003600*                     TESTES POR LITERAL NAS CLAUSULAS IF/UNTIL.  CH0131
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS CLASSE-TIPO-PROBAB IS "S" "B".
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WRK-POSICAO.
004700     05  WRK-ROW                 PIC 9(02) COMP.
004800     05  WRK-COL                 PIC 9(02) COMP.
004900     05  FILLER                  PIC X(10).
005000
005100 01  WRK-SORTEIO-AREA.
005200     05  WRK-RND                 PIC 9V9(6).
005300     05  WRK-TOTAL-PESO          PIC 9(06) COMP.
005400         88  TOTAL-PESO-ZERADO       VALUE ZERO.
005500     05  WRK-SORTEIO             PIC 9(06) COMP.
005600     05  WRK-ACUM-PESO           PIC 9(06) COMP.
005700     05  FILLER                  PIC X(10).
005800
005900 01  WRK-SWITCHES.
006000     05  WRK-ACHOU-TABELA        PIC X(01) VALUE 'N'.
006100         88  TABELA-ACHADA           VALUE 'S'.
006200     05  WRK-SIMBOLO-ACHADO      PIC X(01) VALUE 'N'.
006300         88  JA-ACHOU-SIMBOLO         VALUE 'S'.
006400     05  FILLER                  PIC X(08).
006500
006600 01  WRK-TABELA-ATUAL.
006700     05  WRK-TABELA-IDX          PIC 9(02) COMP.
006800     05  WRK-SIMBOLO-SORTEADO    PIC X(08).
006900     05  FILLER                  PIC X(10).
007000
007100*    VISAO ALTERNATIVA DO SORTEIO EM PERCENTUAL (2 DECIMAIS)
007200 01  WRK-SORTEIO-PERC REDEFINES WRK-SORTEIO-AREA.
007300     05  WRK-RND-PERC            PIC 9(02)V99.
007400     05  FILLER                  PIC X(20).
007500
007600 LINKAGE SECTION.
007700     COPY JOGCOPYA.
007800     COPY MTZCOPYA.
007900
008000*================================================================*
008100 PROCEDURE DIVISION USING JOG-TAB-PROBAB MTZ-MATRIZ.
008200*================================================================*
008300
008400*----------------------------------------------------------------*
008500*    PROCESSAMENTO PRINCIPAL DO SORTEIO DA MATRIZ
008600*----------------------------------------------------------------*
008700*> cobol-lint CL002 0000-processar
008800 0000-PROCESSAR                  SECTION.
008900*----------------------------------------------------------------*
009000
009100      PERFORM 1000-GERAR-CELULA
009200              VARYING WRK-ROW FROM 1 BY 1 UNTIL WRK-ROW GREATER 3
009300              AFTER   WRK-COL FROM 1 BY 1 UNTIL WRK-COL GREATER 3
009400
009500      PERFORM 2000-SORTEAR-BONUS
009600      PERFORM 9999-FINALIZAR
009700      .
009800*----------------------------------------------------------------*
009900*> cobol-lint CL002 0000-end
010000 0000-END.                       EXIT.
010100*----------------------------------------------------------------*
010200
010300*----------------------------------------------------------------*
010400*    SORTEIA O SIMBOLO DE UMA CELULA DA GRADE (TABELA PADRAO 'S')
010500*----------------------------------------------------------------*
010600 1000-GERAR-CELULA               SECTION.
010700*----------------------------------------------------------------*
010800
010900      MOVE 'N'                    TO WRK-ACHOU-TABELA
011000
011100      PERFORM 1020-LOCALIZAR-TABELA
011200              VARYING JOG-PRB-IDX FROM 1 BY 1
011300              UNTIL JOG-PRB-IDX GREATER JOG-QTDE-PROBAB
011400                 OR TABELA-ACHADA
011500
011600      IF NOT TABELA-ACHADA
011700         MOVE 1                   TO WRK-TABELA-IDX
011800      END-IF
011900
012000      PERFORM 1030-SORTEAR-SIMBOLO
012100      SET MTZ-LIN-IDX          TO WRK-ROW
012200      SET MTZ-COL-IDX          TO WRK-COL
012300      MOVE WRK-SIMBOLO-SORTEADO
012400                   TO MTZ-COLUNA(MTZ-LIN-IDX, MTZ-COL-IDX)
012500     .
012600*----------------------------------------------------------------*
012700*> cobol-lint CL002 1000-end
012800 1000-END.                       EXIT.
012900*----------------------------------------------------------------*
013000
013100*----------------------------------------------------------------*
013200*    LOCALIZA A TABELA DE PROBABILIDADE PADRAO DA CELULA CORRENTE
013300*    PRB-ROW/PRB-COL SAO INFORMADOS COM BASE ZERO NA CONFIGURACAO
013400*----------------------------------------------------------------*
013500 1020-LOCALIZAR-TABELA           SECTION.
013600*----------------------------------------------------------------*
013700
013800      IF PRB-TABELA-PADRAO(JOG-PRB-IDX)
013900         AND JOG-PRB-ROW(JOG-PRB-IDX) + 1   EQUAL WRK-ROW
014000         AND JOG-PRB-COL(JOG-PRB-IDX) + 1   EQUAL WRK-COL
014100         MOVE 'S'                 TO WRK-ACHOU-TABELA
014200         SET WRK-TABELA-IDX       TO JOG-PRB-IDX
014300      END-IF
014400     .
014500*----------------------------------------------------------------*
014600*> cobol-lint CL002 1020-end
014700 1020-END.                       EXIT.
014800*----------------------------------------------------------------*
014900
015000*----------------------------------------------------------------*
015100*    SORTEIA O PROXIMO SIMBOLO DE BONUS SOBRE A TABELA 'B'
015200*----------------------------------------------------------------*
015300 2000-SORTEAR-BONUS              SECTION.
015400*----------------------------------------------------------------*
015500
015600      MOVE 'N'                    TO WRK-ACHOU-TABELA
015700
015800      PERFORM 2020-LOCALIZAR-TABELA-BONUS
015900              VARYING JOG-PRB-IDX FROM 1 BY 1
016000              UNTIL JOG-PRB-IDX GREATER JOG-QTDE-PROBAB
016100                 OR TABELA-ACHADA
016200
016300      IF TABELA-ACHADA
016400         PERFORM 1030-SORTEAR-SIMBOLO
016500
016600         COMPUTE WRK-RND = FUNCTION RANDOM
016700         COMPUTE WRK-ROW = 1 + FUNCTION INTEGER(WRK-RND * 3)
016800         COMPUTE WRK-RND = FUNCTION RANDOM
016900         COMPUTE WRK-COL = 1 + FUNCTION INTEGER(WRK-RND * 3)
017000
017100         SET MTZ-LIN-IDX          TO WRK-ROW
017200         SET MTZ-COL-IDX          TO WRK-COL
017300         MOVE WRK-SIMBOLO-SORTEADO
017400                      TO MTZ-COLUNA(MTZ-LIN-IDX, MTZ-COL-IDX)
017500      END-IF
017600     .
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 2000-end
017900 2000-END.                       EXIT.
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    LOCALIZA A TABELA DE PROBABILIDADE DE BONUS ('B')
018400*----------------------------------------------------------------*
018500 2020-LOCALIZAR-TABELA-BONUS     SECTION.
018600*----------------------------------------------------------------*
018700
018800      IF PRB-TABELA-BONUS(JOG-PRB-IDX)
018900         MOVE 'S'                 TO WRK-ACHOU-TABELA
019000         SET WRK-TABELA-IDX       TO JOG-PRB-IDX
019100      END-IF
019200     .
019300*----------------------------------------------------------------*
019400*> cobol-lint CL002 2020-end
019500 2020-END.                       EXIT.
019600*----------------------------------------------------------------*
019700
019800*----------------------------------------------------------------*
019900*    SORTEIO PONDERADO DE UM SIMBOLO DENTRO DA TABELA LOCALIZADA
020000*----------------------------------------------------------------*
020100 1030-SORTEAR-SIMBOLO            SECTION.
020200*----------------------------------------------------------------*
020300
020400      SET JOG-PRB-IDX              TO WRK-TABELA-IDX
020500      MOVE ZEROS                   TO WRK-TOTAL-PESO
020600
020700      PERFORM 1035-SOMAR-PESO
020800              VARYING JOG-PRB-ITEM-IDX FROM 1 BY 1
020900              UNTIL JOG-PRB-ITEM-IDX
021000                    GREATER JOG-PRB-QTDE-ITENS(JOG-PRB-IDX)
021100
021200      IF TOTAL-PESO-ZERADO
021300         MOVE 'MISS'               TO WRK-SIMBOLO-SORTEADO
021400         MOVE 'S'                  TO WRK-SIMBOLO-ACHADO
021500      ELSE
021600         COMPUTE WRK-RND           = FUNCTION RANDOM
021700         COMPUTE WRK-SORTEIO       =
021800                 1 + FUNCTION INTEGER(WRK-RND * WRK-TOTAL-PESO)
021900
022000         MOVE ZEROS                TO WRK-ACUM-PESO
022100         MOVE SPACES               TO WRK-SIMBOLO-SORTEADO
022200         MOVE 'N'                  TO WRK-SIMBOLO-ACHADO
022300
022400         PERFORM 1040-ESCOLHER-ITEM
022500                 VARYING JOG-PRB-ITEM-IDX FROM 1 BY 1
022600                 UNTIL JOG-PRB-ITEM-IDX
022700                       GREATER JOG-PRB-QTDE-ITENS(JOG-PRB-IDX)
022800                    OR JA-ACHOU-SIMBOLO
022900      END-IF
023000     .
023100*----------------------------------------------------------------*
023200*> cobol-lint CL002 1030-end
023300 1030-END.                       EXIT.
023400*----------------------------------------------------------------*
023500
023600*----------------------------------------------------------------*
023700*    ACUMULA O PESO TOTAL DA TABELA PARA A FAIXA DO SORTEIO
023800*----------------------------------------------------------------*
023900 1035-SOMAR-PESO                 SECTION.
024000*----------------------------------------------------------------*
024100
024200      ADD JOG-PRB-WEIGHT(JOG-PRB-IDX, JOG-PRB-ITEM-IDX)
024300                                   TO WRK-TOTAL-PESO
024400     .
024500*----------------------------------------------------------------*
024600*> cobol-lint CL002 1035-end
024700 1035-END.                       EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100*    ESCOLHE O ITEM CUJO PESO ACUMULADO ATINGE O NUMERO SORTEADO
025200*----------------------------------------------------------------*
025300 1040-ESCOLHER-ITEM              SECTION.
025400*----------------------------------------------------------------*
025500
025600      ADD JOG-PRB-WEIGHT(JOG-PRB-IDX, JOG-PRB-ITEM-IDX)
025700                                   TO WRK-ACUM-PESO
025800
025900      IF WRK-ACUM-PESO GREATER OR EQUAL WRK-SORTEIO
026000         MOVE JOG-PRB-SYMBOL(JOG-PRB-IDX, JOG-PRB-ITEM-IDX)
026100                                   TO WRK-SIMBOLO-SORTEADO
026200         MOVE 'S'                  TO WRK-SIMBOLO-ACHADO
026300      END-IF
026400     .
026500*----------------------------------------------------------------*
026600*> cobol-lint CL002 1040-end
026700 1040-END.                       EXIT.
026800*----------------------------------------------------------------*
026900
027000*----------------------------------------------------------------*
027100*    FINALIZAR PROGRAMA
027200*----------------------------------------------------------------*
027300 9999-FINALIZAR                  SECTION.
027400*----------------------------------------------------------------*
027500
027600      GOBACK
027700      .
027800*----------------------------------------------------------------*
027900*> cobol-lint CL002 9999-end
028000 9999-END.                       EXIT.
028100*----------------------------------------------------------------*
