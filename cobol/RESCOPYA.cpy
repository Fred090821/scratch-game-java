000100*================================================================*
000200* BOOK........: RESCOPYA
000300* DESCRICAO...: LAYOUT DO REGISTRO DE RESULTADO DE UMA JOGADA DO
000400*               JOGO DE RASPADINHA - MATRIZ FINAL, RECOMPENSA,
000500*               SIMBOLO DE BONUS APLICADO E COMBINACOES GANHAS.
000600* PROGRAMADOR.: M.A.COELHO - COBOL DICAS
000700* DATA........: 14/09/1987
000800*----------------------------------------------------------------*
000900* RES-STATUS  = 'OK  ' JOGADA AVALIADA COM SUCESSO
001000*             = 'ERR ' APOSTA INVALIDA (VALOR NAO MAIOR QUE 0)
001100*================================================================*
001200 01  RES-REGISTRO.
001300     05  RES-PLAY-ID             PIC 9(06).
001400     05  RES-CELULA OCCURS 9 TIMES INDEXED BY RES-CEL-IDX
001500                            PIC X(08).
001600     05  RES-REWARD              PIC 9(09).
001700     05  RES-BONUS-SYMBOL        PIC X(08).
001800     05  RES-COMBO-QTDE          PIC 9(02).
001900     05  RES-COMBO OCCURS 12 TIMES INDEXED BY RES-COMBO-IDX.
002000         10  RES-COMBO-SYMBOL        PIC X(08).
002100         10  RES-COMBO-NAME          PIC X(30).
002200     05  RES-STATUS              PIC X(04).
002300         88  RES-OK                  VALUE 'OK  '.
002400         88  RES-ERRO                VALUE 'ERR '.
002500     05  FILLER                  PIC X(010).
002600
002700*----------------------------------------------------------------*
002800*    REDEFINES EM VISAO LINHA/COLUNA (3X3) DA MATRIZ FINAL
002900*----------------------------------------------------------------*
003000 01  RES-MATRIZ-VIEW REDEFINES RES-REGISTRO.
003100     05  FILLER                  PIC X(006).
003200     05  RES-LINHA OCCURS 3 TIMES INDEXED BY RES-LIN-IDX.
003300         10  RES-COLUNA OCCURS 3 TIMES INDEXED BY RES-COL-IDX
003400                            PIC X(08).
003500     05  FILLER                  PIC X(489).
