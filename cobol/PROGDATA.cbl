000100******************************************************************
000200* PROGRAMADOR: JOSE ROBERTO - COBOL DICAS
000300* DATA.......: 11/03/1988
000400* DESCRICAO..: UTILITARIO DE DATA/HORA DO SISTEMA - USADO PELOS
000500*              PROGRAMAS QUE PRECISAM DATAR CABECALHOS DE
000600*              RELATORIO (AREA COD001A).
000700* NOME.......: PROGDATA
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PROGDATA.
001100 AUTHOR.        JOSE ROBERTO.
001200 INSTALLATION.  COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
001300 DATE-WRITTEN.  11/03/1988.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* 11/03/1988 JRB 0001 VERSAO INICIAL - DATA, DESCRICAO DO MES E   CH0001  
002000*                     DA SEMANA, DIAS TRANSCORRIDOS NO ANO.       CH0001  
002100* 19/07/1990 MAC 0009 INCLUIDA VALIDACAO DO DIA DA SEMANA COM A   CH0009  
002200*                     CLASSE CLASSE-DIA-SEMANA.                   CH0009  
002300* 29/12/1998 JRB 0021 AJUSTE DE SEGURANCA PARA VIRADA DO ANO 2000 CH0021  
002400*                     - REVISTA A FAIXA DE COD001A-DATA-ANO.      CH0021  
002500* 14/04/2003 RPS 0028 INCLUIDO CONTADOR DE CHAMADAS PARA RASTRO   CH0028  
002600*                     DE DEPURACAO (WRK-QTDE-CHAMADAS).           CH0028  
002700* 18/06/2004 TCS 0031 REVISAO DE COMENTARIOS E PADRONIZACAO DOS   CH0031  
002800*                     NOMES DE SECAO CONFORME DEMAIS PROGRAMAS.   CH0031  
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS CLASSE-DIA-SEMANA IS "0" "1" "2" "3" "4" "5" "6" "7".
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800 77  WRK-QTDE-CHAMADAS               PIC 9(05) COMP VALUE ZERO.
003900
004000 01  WRK-DIAS-ANO-YYYYDDD.
004100     05  WRK-DIAS-ANO-AAAA           PIC 9(004) VALUE ZEROS.
004200     05  WRK-DIAS-ANO-DDD            PIC 9(003) VALUE ZEROS.
004300
004400 LINKAGE SECTION.
004500     COPY COD001A.
004600
004700*================================================================*
004800 PROCEDURE DIVISION USING COD001A-REGISTRO.
004900*================================================================*
005000
005100*----------------------------------------------------------------*
005200*    PROCESSAMENTO PRINCIPAL
005300*----------------------------------------------------------------*
005400*> cobol-lint CL002 0000-processar
005500 0000-PROCESSAR                  SECTION.
005600*----------------------------------------------------------------*
005700
005800      ADD 1                        TO WRK-QTDE-CHAMADAS
005900      PERFORM 0001-OBTER-DATA
006000      PERFORM 0002-OBTER-DESC-MES
006100      PERFORM 0003-OBTER-DESC-SEM
006200      PERFORM 0004-OBTER-DIAS-ANO
006300      PERFORM 9999-FINALIZAR
006400      .
006500*----------------------------------------------------------------*
006600*> cobol-lint CL002 0000-end
006700 0000-END.                       EXIT.
006800*----------------------------------------------------------------*
006900
007000*----------------------------------------------------------------*
007100*    OBTER DATA DO SISTEMA
007200*----------------------------------------------------------------*
007300 0001-OBTER-DATA                 SECTION.
007400*----------------------------------------------------------------*
007500
007600      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD
007700      ACCEPT COD001A-DIA-SEMANA  FROM DAY-OF-WEEK
007800
007900      IF COD001A-DIA-SEMANA IS NOT CLASSE-DIA-SEMANA
008000         MOVE 1                   TO COD001A-DIA-SEMANA
008100      END-IF
008200     .
008300*----------------------------------------------------------------*
008400*> cobol-lint CL002 0001-end
008500 0001-END.                       EXIT.
008600*----------------------------------------------------------------*
008700
008800*----------------------------------------------------------------*
008900*    OBTER DESCRICAO DO MES
009000*----------------------------------------------------------------*
009100 0002-OBTER-DESC-MES             SECTION.
009200*----------------------------------------------------------------*
009300
009400      EVALUATE  COD001A-DATA-MES
009500          WHEN 01
009600              MOVE 'JANEIRO'         TO COD001A-DESC-MES
009700          WHEN 02
009800              MOVE 'FEVEREIRO'       TO COD001A-DESC-MES
009900          WHEN 03
010000              MOVE 'MARCO'           TO COD001A-DESC-MES
010100          WHEN 04
010200              MOVE 'ABRIL'           TO COD001A-DESC-MES
010300          WHEN 05
010400              MOVE 'MAIO'            TO COD001A-DESC-MES
010500          WHEN 06
010600              MOVE 'JUNHO'           TO COD001A-DESC-MES
010700          WHEN 07
010800              MOVE 'JULHO'           TO COD001A-DESC-MES
010900          WHEN 08
011000              MOVE 'AGOSTO'          TO COD001A-DESC-MES
011100          WHEN 09
011200              MOVE 'SETEMBRO'        TO COD001A-DESC-MES
011300          WHEN 10
011400              MOVE 'OUTUBRO'         TO COD001A-DESC-MES
011500          WHEN 11
011600              MOVE 'NOVEMBRO'        TO COD001A-DESC-MES
011700          WHEN 12
011800              MOVE 'DEZEMBRO'        TO COD001A-DESC-MES
011900          WHEN OTHER
012000              MOVE 'INVALIDO'        TO COD001A-DESC-MES
012100      END-EVALUATE
012200     .
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0002-end
012500 0002-END.                       EXIT.
012600*----------------------------------------------------------------*
012700
012800*----------------------------------------------------------------*
012900*    OBTER DESCRICAO DA SEMANA
013000*----------------------------------------------------------------*
013100 0003-OBTER-DESC-SEM             SECTION.
013200*----------------------------------------------------------------*
013300
013400      EVALUATE  COD001A-DIA-SEMANA
013500          WHEN 01
013600              MOVE 'SEGUNDA-FEIRA'   TO COD001A-DESC-SEMANA
013700          WHEN 02
013800              MOVE 'TERCA-FEIRA'     TO COD001A-DESC-SEMANA
013900          WHEN 03
014000              MOVE 'QUARTA-FEIRA'    TO COD001A-DESC-SEMANA
014100          WHEN 04
014200              MOVE 'QUINTA-FEIRA'    TO COD001A-DESC-SEMANA
014300          WHEN 05
014400              MOVE 'SEXTA-FEIRA'     TO COD001A-DESC-SEMANA
014500          WHEN 06
014600              MOVE 'SABADO'          TO COD001A-DESC-SEMANA
014700          WHEN 07
014800              MOVE 'DOMINGO'         TO COD001A-DESC-SEMANA
014900          WHEN OTHER
015000              MOVE 'INVALIDO'        TO COD001A-DESC-SEMANA
015100      END-EVALUATE
015200     .
015300*----------------------------------------------------------------*
015400*> cobol-lint CL002 0003-end
015500 0003-END.                       EXIT.
015600*----------------------------------------------------------------*
015700
015800*----------------------------------------------------------------*
015900*    OBTER DIAS TRANSCORRIDOS NO ANO
016000*----------------------------------------------------------------*
016100 0004-OBTER-DIAS-ANO             SECTION.
016200*----------------------------------------------------------------*
016300
016400      ACCEPT WRK-DIAS-ANO-YYYYDDD
016500                                 FROM DAY YYYYDDD
016600
016700      MOVE WRK-DIAS-ANO-DDD      TO COD001A-DIAS-ANO
016800     .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0004-end
017100 0004-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    FINALIZAR PROGRAMA
017600*----------------------------------------------------------------*
017700 9999-FINALIZAR                  SECTION.
017800*----------------------------------------------------------------*
017900
018000      GOBACK
018100      .
018200*----------------------------------------------------------------*
018300*> cobol-lint CL002 9999-end
018400 9999-END.                       EXIT.
018500*----------------------------------------------------------------*
