000100******************************************************************
000200* PROGRAMADOR: M.A.COELHO - COBOL DICAS
000300* DATA.......: 14/09/1987
000400* DESCRICAO..: MOTOR DE CALCULO DA RECOMPENSA DE UMA JOGADA DE
000500*              RASPADINHA - CONTAGEM DE SIMBOLOS, AVALIACAO DAS
000600*              REGRAS DE COMBINACAO, MELHOR REGRA POR GRUPO,
000700*              ACUMULO DE MULTIPLICADORES E EFEITO DO BONUS.
000800* NOME.......: RASP0003A
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    RASP0003A.
001200 AUTHOR.        M.A.COELHO.
001300 INSTALLATION.  COBOL DICAS - CENTRO DE PROCESSAMENTO DE DADOS.
001400 DATE-WRITTEN.  14/09/1987.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO.
001700*----------------------------------------------------------------*
001800*    HISTORICO DE ALTERACOES
001900*----------------------------------------------------------------*
002000* 14/09/1987 MAC 0001 VERSAO INICIAL - CONTAGEM DE SIMBOLOS E     CH0001  
002100*                     APLICACAO DA PRIMEIRA REGRA SAME-SYMBOLS.   CH0001  
002200* 03/02/1988 MAC 0014 INCLUIDA A AVALIACAO DE REGRAS DO TIPO      CH0014  
002300*                     LINEAR-SYMBOLS SOBRE AS AREAS CADASTRADAS.  CH0014  
002400* 21/06/1989 RPS 0022 INTRODUZIDO O CONCEITO DE GRUPO - APENAS A  CH0022  
002500*                     MELHOR REGRA DE CADA GRUPO PASSA A VALER.   CH0022  
002600* 10/01/1991 MAC 0035 MULTIPLICADORES DE GRUPOS DIFERENTES PASSAM CH0035  
002700*                     A SER COMBINADOS POR SIMBOLO.               CH0035  
002800* 07/05/1992 JRL 0041 INCLUIDO O EFEITO DO SIMBOLO DE BONUS SOBRE CH0041  
002900*                     A RECOMPENSA BASE (MULTIPLICA/SOMA/PERDE).  CH0041  
003000* 15/11/1993 RPS 0050 CORRECAO NO ARREDONDAMENTO DA RECOMPENSA    CH0050  
003100*                     FINAL - PASSOU A ARREDONDAR PARA CIMA A     CH0050  
003200*                     PARTIR DE ,50.                              CH0050  
003300* 02/08/1995 MAC 0058 LIMITE DE 12 COMBINACOES GRAVADAS POR       CH0058  
003400*                     JOGADA NO REGISTRO DE RESULTADO.            CH0058  
003500* 09/09/2001 RPS 0090 PASSOU A IDENTIFICAR O SIMBOLO DE BONUS     CH0090  
003600*                     DIRETAMENTE NA MATRIZ FINAL, DISPENSANDO    CH0090  
003700*                     PARAMETRO ADICIONAL DO RASP0002A.           CH0090  
003800* 18/06/2004 TCS 0102 REVISAO DE COMENTARIOS E PADRONIZACAO.      CH0102
003900* 05/03/2013 TCS 0131 INCLUIDAS CONDITION-NAMES (NIVEL 88) NOS    CH0131
004000*                     INDICADORES DE QUALIFICACAO DE SIMBOLO E    CH0131
004100*                     GRUPO ACHADO, SUBSTITUINDO TESTES POR       CH0131
004200*                     LITERAL NAS CLAUSULAS IF.                   CH0131
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASSE-TIPO-SIMBOLO IS "STANDARD" "BONUS".
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*    CONTAGEM DE OCORRENCIAS DE CADA SIMBOLO DO CATALOGO NA
005300*    MATRIZ FINAL DA JOGADA
005400 01  WRK-CONTAGEM.
005500     05  WRK-CONT-SIMBOLO OCCURS 20 TIMES
005600                            INDEXED BY WRK-CONT-IDX
005700                            PIC 9(02) COMP.
005800
005900*    FLAGS DE QUALIFICACAO DE CADA REGRA PARA CADA SIMBOLO DO
006000*    CATALOGO - TABELA REGRA X SIMBOLO
006100 01  WRK-RULE-QUALIFICA.
006200     05  WRK-RQ-REGRA OCCURS 20 TIMES INDEXED BY WRK-RQ-REG-IDX.
006300         10  WRK-RQ-SIMBOLO OCCURS 20 TIMES
006400                            INDEXED BY WRK-RQ-SIM-IDX
006500                            PIC X(01).
006600
006700*    RESULTADO DA QUALIFICACAO FINAL (APOS MELHOR REGRA POR
006800*    GRUPO) E MULTIPLICADOR COMBINADO DE CADA SIMBOLO
006900 01  WRK-QUALIF.
007000     05  WRK-QUALIF-ITEM OCCURS 20 TIMES INDEXED BY WRK-QLF-IDX.
007100         10  WRK-QUALIFICADO        PIC X(01).
007200             88  SIMBOLO-QUALIFICADO     VALUE 'S'.
007300         10  WRK-MULT-COMBINADO     PIC 9(07)V9(04) COMP.
007400
007500*    TABELA DE GRUPOS ENCONTRADOS E A REGRA VENCEDORA DE CADA UM
007600 01  WRK-GRUPOS.
007700     05  WRK-QTDE-GRUPOS          PIC 9(02) COMP.
007800     05  WRK-GRUPO OCCURS 20 TIMES INDEXED BY WRK-GRP-IDX.
007900         10  WRK-GRP-NOME             PIC X(30).
008000         10  WRK-GRP-WIN-IDX          PIC 9(02) COMP.
008100         10  WRK-GRP-WIN-COUNT        PIC 9(02) COMP.
008200
008300 01  WRK-SWITCHES.
008400     05  WRK-REGRA-QUALIFICA      PIC X(01) VALUE 'N'.
008500         88  REGRA-QUALIFICA          VALUE 'S'.
008600     05  WRK-GRUPO-ACHADO         PIC X(01) VALUE 'N'.
008700         88  GRUPO-ACHADO             VALUE 'S'.
008800     05  FILLER                   PIC X(08).
008900
009000 01  WRK-INDICES.
009100     05  WRK-REG-IDX              PIC 9(02) COMP.
009200     05  WRK-SIM-IDX              PIC 9(02) COMP.
009300     05  WRK-SIM-IDX-ACHADO       PIC 9(02) COMP.
009400     05  WRK-GRUPO-ACHADO-IDX     PIC 9(02) COMP.
009500     05  FILLER                   PIC X(08).
009600
009700 01  WRK-AREA-LINEAR.
009800     05  WRK-R1                   PIC 9(02) COMP.
009900     05  WRK-C1                   PIC 9(02) COMP.
010000     05  WRK-R2                   PIC 9(02) COMP.
010100     05  WRK-C2                   PIC 9(02) COMP.
010200     05  WRK-R3                   PIC 9(02) COMP.
010300     05  WRK-C3                   PIC 9(02) COMP.
010400     05  WRK-CEL1                 PIC X(08).
010500     05  WRK-CEL2                 PIC X(08).
010600     05  WRK-CEL3                 PIC X(08).
010700
010800 01  WRK-NOME-BUSCA               PIC X(08).
010900
011000*    VALORES DE RECOMPENSA EM CALCULO - PRECISAO ESTENDIDA
011100*    ANTES DO ARREDONDAMENTO FINAL PARA UNIDADE INTEIRA
011200 01  WRK-VALORES-CALCULO.
011300     05  WRK-BASE-REWARD          PIC 9(11)V9(04) COMP.
011400     05  WRK-REWARD-FINAL         PIC 9(11)V9(04) COMP.
011500
011600 LINKAGE SECTION.
011700     COPY JOGCOPYA.
011800     COPY PLACOPYA.
011900     COPY RESCOPYA.
012000
012100*================================================================*
012200 PROCEDURE DIVISION USING JOG-TAB-SIMBOLOS
012300                           JOG-TAB-REGRAS
012400                           PLAY-REGISTRO
012500                           RES-REGISTRO.
012600*================================================================*
012700
012800*----------------------------------------------------------------*
012900*    PROCESSAMENTO PRINCIPAL DO CALCULO DA RECOMPENSA
013000*----------------------------------------------------------------*
013100*> cobol-lint CL002 0000-processar
013200 0000-PROCESSAR                  SECTION.
013300*----------------------------------------------------------------*
013400
013500      PERFORM 1000-INICIALIZAR
013600
013700      PERFORM 1100-CONTAR-SIMBOLOS
013800              VARYING RES-CEL-IDX FROM 1 BY 1
013900              UNTIL RES-CEL-IDX GREATER 9
014000
014100      PERFORM 2000-AVALIAR-REGRA
014200              VARYING WRK-REG-IDX FROM 1 BY 1
014300              UNTIL WRK-REG-IDX GREATER JOG-QTDE-REGRAS
014400
014500      PERFORM 2900-SELECIONAR-VENCEDOR
014600              VARYING WRK-REG-IDX FROM 1 BY 1
014700              UNTIL WRK-REG-IDX GREATER JOG-QTDE-REGRAS
014800
014900      PERFORM 3000-APLICAR-VENCEDOR
015000              VARYING WRK-GRP-IDX FROM 1 BY 1
015100              UNTIL WRK-GRP-IDX GREATER WRK-QTDE-GRUPOS
015200
015300      PERFORM 4000-CALCULAR-BASE
015400              VARYING WRK-SIM-IDX FROM 1 BY 1
015500              UNTIL WRK-SIM-IDX GREATER JOG-QTDE-SIMBOLOS
015600
015700      PERFORM 5000-APLICAR-BONUS
015800      PERFORM 5900-ARREDONDAR-RECOMPENSA
015900      PERFORM 9999-FINALIZAR
016000      .
016100*----------------------------------------------------------------*
016200*> cobol-lint CL002 0000-end
016300 0000-END.                       EXIT.
016400*----------------------------------------------------------------*
016500
016600*----------------------------------------------------------------*
016700*    INICIALIZA AS AREAS DE TRABALHO E O RESULTADO DA JOGADA
016800*----------------------------------------------------------------*
016900 1000-INICIALIZAR                SECTION.
017000*----------------------------------------------------------------*
017100
017200      INITIALIZE WRK-CONTAGEM
017300                 WRK-RULE-QUALIFICA
017400      MOVE ZEROS                  TO WRK-QTDE-GRUPOS
017500      MOVE ZEROS                  TO WRK-BASE-REWARD
017600                                      WRK-REWARD-FINAL
017700      MOVE SPACES                 TO RES-BONUS-SYMBOL
017800      MOVE ZEROS                  TO RES-COMBO-QTDE
017900                                      RES-REWARD
018000
018100      PERFORM 1050-INICIALIZAR-MULT
018200              VARYING WRK-SIM-IDX FROM 1 BY 1
018300              UNTIL WRK-SIM-IDX GREATER 20
018400     .
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 1000-end
018700 1000-END.                       EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100*    O MULTIPLICADOR COMBINADO DE CADA SIMBOLO COMECA EM 1,0000
019200*----------------------------------------------------------------*
019300 1050-INICIALIZAR-MULT           SECTION.
019400*----------------------------------------------------------------*
019500
019600      MOVE 'N'                 TO WRK-QUALIFICADO(WRK-SIM-IDX)
019700      MOVE 1                   TO WRK-MULT-COMBINADO(WRK-SIM-IDX)
019800     .
019900*----------------------------------------------------------------*
020000*> cobol-lint CL002 1050-end
020100 1050-END.                       EXIT.
020200*----------------------------------------------------------------*
020300
020400*----------------------------------------------------------------*
020500*    CONTA AS OCORRENCIAS DE SIMBOLOS PADRAO E IDENTIFICA O
020600*    SIMBOLO DE BONUS PRESENTE NA MATRIZ FINAL
020700*----------------------------------------------------------------*
020800 1100-CONTAR-SIMBOLOS            SECTION.
020900*----------------------------------------------------------------*
021000
021100      MOVE RES-CELULA(RES-CEL-IDX) TO WRK-NOME-BUSCA
021200      PERFORM 2050-LOCALIZAR-SIMBOLO
021300
021400      IF WRK-SIM-IDX-ACHADO GREATER ZEROS
021500         EVALUATE JOG-SIM-TYPE(WRK-SIM-IDX-ACHADO)
021600             WHEN 'STANDARD'
021700                 SET WRK-CONT-IDX    TO WRK-SIM-IDX-ACHADO
021800                 ADD 1 TO WRK-CONT-SIMBOLO(WRK-CONT-IDX)
021900             WHEN 'BONUS'
022000                 MOVE RES-CELULA(RES-CEL-IDX) TO RES-BONUS-SYMBOL
022100         END-EVALUATE
022200      END-IF
022300     .
022400*----------------------------------------------------------------*
022500*> cobol-lint CL002 1100-end
022600 1100-END.                       EXIT.
022700*----------------------------------------------------------------*
022800
022900*----------------------------------------------------------------*
023000*    LOCALIZA NO CATALOGO O INDICE DO SIMBOLO INFORMADO EM
023100*    WRK-NOME-BUSCA - ZERO SE NAO CADASTRADO
023200*----------------------------------------------------------------*
023300 2050-LOCALIZAR-SIMBOLO          SECTION.
023400*----------------------------------------------------------------*
023500
023600      MOVE ZEROS                  TO WRK-SIM-IDX-ACHADO
023700
023800      PERFORM 2055-COMPARAR-SIMBOLO
023900              VARYING JOG-SIM-IDX FROM 1 BY 1
024000              UNTIL JOG-SIM-IDX GREATER JOG-QTDE-SIMBOLOS
024100                 OR WRK-SIM-IDX-ACHADO GREATER ZEROS
024200     .
024300*----------------------------------------------------------------*
024400*> cobol-lint CL002 2050-end
024500 2050-END.                       EXIT.
024600*----------------------------------------------------------------*
024700
024800*----------------------------------------------------------------*
024900*    COMPARA O NOME BUSCADO COM O SIMBOLO CORRENTE DO CATALOGO
025000*----------------------------------------------------------------*
025100 2055-COMPARAR-SIMBOLO           SECTION.
025200*----------------------------------------------------------------*
025300
025400      IF JOG-SIM-NAME(JOG-SIM-IDX) EQUAL WRK-NOME-BUSCA
025500         AND WRK-SIM-IDX-ACHADO     EQUAL ZEROS
025600         SET WRK-SIM-IDX-ACHADO    TO JOG-SIM-IDX
025700      END-IF
025800     .
025900*----------------------------------------------------------------*
026000*> cobol-lint CL002 2055-end
026100 2055-END.                       EXIT.
026200*----------------------------------------------------------------*
026300
026400*----------------------------------------------------------------*
026500*    AVALIA UMA REGRA DE COMBINACAO E MARCA OS SIMBOLOS POR ELA
026600*    QUALIFICADOS NA TABELA WRK-RULE-QUALIFICA
026700*----------------------------------------------------------------*
026800 2000-AVALIAR-REGRA              SECTION.
026900*----------------------------------------------------------------*
027000
027100      SET JOG-REG-IDX              TO WRK-REG-IDX
027200
027300      EVALUATE JOG-WIN-WHEN(JOG-REG-IDX)
027400          WHEN 'SAME-SYMBOLS'
027500              PERFORM 2100-AVALIAR-SAME-SYMBOLS
027600                      VARYING WRK-SIM-IDX FROM 1 BY 1
027700                      UNTIL WRK-SIM-IDX GREATER JOG-QTDE-SIMBOLOS
027800          WHEN 'LINEAR-SYMBOLS'
027900              PERFORM 2200-AVALIAR-LINEAR
028000                      VARYING JOG-AREA-IDX FROM 1 BY 1
028100                      UNTIL JOG-AREA-IDX GREATER
028200                            JOG-WIN-AREA-COUNT(JOG-REG-IDX)
028300      END-EVALUATE
028400     .
028500*----------------------------------------------------------------*
028600*> cobol-lint CL002 2000-end
028700 2000-END.                       EXIT.
028800*----------------------------------------------------------------*
028900
029000*----------------------------------------------------------------*
029100*    REGRA SAME-SYMBOLS - QUALIFICA O SIMBOLO SE SUA CONTAGEM
029200*    FOR MAIOR OU IGUAL AO WIN-COUNT DA REGRA
029300*----------------------------------------------------------------*
029400 2100-AVALIAR-SAME-SYMBOLS       SECTION.
029500*----------------------------------------------------------------*
029600
029700      IF SIM-TYPE-STANDARD(WRK-SIM-IDX)
029800         AND WRK-CONT-SIMBOLO(WRK-SIM-IDX)
029900                       GREATER OR EQUAL JOG-WIN-COUNT(JOG-REG-IDX)
030000         MOVE 'S' TO WRK-RQ-SIMBOLO(WRK-REG-IDX, WRK-SIM-IDX)
030100      END-IF
030200     .
030300*----------------------------------------------------------------*
030400*> cobol-lint CL002 2100-end
030500 2100-END.                       EXIT.
030600*----------------------------------------------------------------*
030700
030800*----------------------------------------------------------------*
030900*    REGRA LINEAR-SYMBOLS - QUALIFICA O SIMBOLO SE AS 3 CELULAS
031000*    DE UMA AREA DA REGRA CONTIVEREM O MESMO SIMBOLO PADRAO
031100*----------------------------------------------------------------*
031200 2200-AVALIAR-LINEAR             SECTION.
031300*----------------------------------------------------------------*
031400
031500      COMPUTE WRK-R1 = JOG-WIN-CELL-ROW(JOG-REG-IDX,
031600                                         JOG-AREA-IDX, 1) + 1
031700      COMPUTE WRK-C1 = JOG-WIN-CELL-COL(JOG-REG-IDX,
031800                                         JOG-AREA-IDX, 1) + 1
031900      COMPUTE WRK-R2 = JOG-WIN-CELL-ROW(JOG-REG-IDX,
032000                                         JOG-AREA-IDX, 2) + 1
032100      COMPUTE WRK-C2 = JOG-WIN-CELL-COL(JOG-REG-IDX,
032200                                         JOG-AREA-IDX, 2) + 1
032300      COMPUTE WRK-R3 = JOG-WIN-CELL-ROW(JOG-REG-IDX,
032400                                         JOG-AREA-IDX, 3) + 1
032500      COMPUTE WRK-C3 = JOG-WIN-CELL-COL(JOG-REG-IDX,
032600                                         JOG-AREA-IDX, 3) + 1
032700
032800      SET RES-LIN-IDX TO WRK-R1
032900      SET RES-COL-IDX TO WRK-C1
033000      MOVE RES-COLUNA(RES-LIN-IDX, RES-COL-IDX) TO WRK-CEL1
033100
033200      SET RES-LIN-IDX TO WRK-R2
033300      SET RES-COL-IDX TO WRK-C2
033400      MOVE RES-COLUNA(RES-LIN-IDX, RES-COL-IDX) TO WRK-CEL2
033500
033600      SET RES-LIN-IDX TO WRK-R3
033700      SET RES-COL-IDX TO WRK-C3
033800      MOVE RES-COLUNA(RES-LIN-IDX, RES-COL-IDX) TO WRK-CEL3
033900
034000      IF WRK-CEL1 EQUAL WRK-CEL2  AND  WRK-CEL1 EQUAL WRK-CEL3
034100         MOVE WRK-CEL1             TO WRK-NOME-BUSCA
034200         PERFORM 2050-LOCALIZAR-SIMBOLO
034300         IF WRK-SIM-IDX-ACHADO GREATER ZEROS
034400            AND SIM-TYPE-STANDARD(WRK-SIM-IDX-ACHADO)
034500            MOVE 'S' TO
034600                WRK-RQ-SIMBOLO(WRK-REG-IDX, WRK-SIM-IDX-ACHADO)
034700         END-IF
034800      END-IF
034900     .
035000*----------------------------------------------------------------*
035100*> cobol-lint CL002 2200-end
035200 2200-END.                       EXIT.
035300*----------------------------------------------------------------*
035400
035500*----------------------------------------------------------------*
035600*    SE A REGRA QUALIFICOU ALGUM SIMBOLO, ATUALIZA O VENCEDOR
035700*    DO SEU GRUPO (MAIOR WIN-COUNT - EMPATE FICA COM O PRIMEIRO)
035800*----------------------------------------------------------------*
035900 2900-SELECIONAR-VENCEDOR        SECTION.
036000*----------------------------------------------------------------*
036100
036200      SET JOG-REG-IDX              TO WRK-REG-IDX
036300      MOVE 'N'                    TO WRK-REGRA-QUALIFICA
036400
036500      PERFORM 2950-VERIFICAR-QUALIFICA
036600              VARYING WRK-SIM-IDX FROM 1 BY 1
036700              UNTIL WRK-SIM-IDX GREATER JOG-QTDE-SIMBOLOS
036800                 OR REGRA-QUALIFICA
036900
037000      IF REGRA-QUALIFICA
037100         PERFORM 2960-ATUALIZAR-GRUPO
037200      END-IF
037300     .
037400*----------------------------------------------------------------*
037500*> cobol-lint CL002 2900-end
037600 2900-END.                       EXIT.
037700*----------------------------------------------------------------*
037800
037900*----------------------------------------------------------------*
038000*    VERIFICA SE A REGRA CORRENTE QUALIFICOU AO MENOS 1 SIMBOLO
038100*----------------------------------------------------------------*
038200 2950-VERIFICAR-QUALIFICA        SECTION.
038300*----------------------------------------------------------------*
038400
038500      IF WRK-RQ-SIMBOLO(WRK-REG-IDX, WRK-SIM-IDX) EQUAL 'S'
038600         MOVE 'S'                 TO WRK-REGRA-QUALIFICA
038700      END-IF
038800     .
038900*----------------------------------------------------------------*
039000*> cobol-lint CL002 2950-end
039100 2950-END.                       EXIT.
039200*----------------------------------------------------------------*
039300
039400*----------------------------------------------------------------*
039500*    LOCALIZA OU CRIA O GRUPO DA REGRA CORRENTE E ATUALIZA O
039600*    VENCEDOR DO GRUPO SE O WIN-COUNT DESTA REGRA FOR MAIOR
039700*----------------------------------------------------------------*
039800 2960-ATUALIZAR-GRUPO            SECTION.
039900*----------------------------------------------------------------*
040000
040100      MOVE 'N'                    TO WRK-GRUPO-ACHADO
040200      MOVE ZEROS                  TO WRK-GRUPO-ACHADO-IDX
040300
040400      PERFORM 2970-LOCALIZAR-GRUPO
040500              VARYING WRK-GRP-IDX FROM 1 BY 1
040600              UNTIL WRK-GRP-IDX GREATER WRK-QTDE-GRUPOS
040700                 OR GRUPO-ACHADO
040800
040900      IF NOT GRUPO-ACHADO
041000         ADD 1                     TO WRK-QTDE-GRUPOS
041100         SET WRK-GRP-IDX           TO WRK-QTDE-GRUPOS
041200         MOVE JOG-WIN-GROUP(JOG-REG-IDX)
041300                                   TO WRK-GRP-NOME(WRK-GRP-IDX)
041400         SET WRK-GRP-WIN-IDX(WRK-GRP-IDX)  TO JOG-REG-IDX
041500         MOVE JOG-WIN-COUNT(JOG-REG-IDX)
041600                              TO WRK-GRP-WIN-COUNT(WRK-GRP-IDX)
041700      ELSE
041800         SET WRK-GRP-IDX           TO WRK-GRUPO-ACHADO-IDX
041900         IF JOG-WIN-COUNT(JOG-REG-IDX)
042000                       GREATER WRK-GRP-WIN-COUNT(WRK-GRP-IDX)
042100            SET WRK-GRP-WIN-IDX(WRK-GRP-IDX)  TO JOG-REG-IDX
042200            MOVE JOG-WIN-COUNT(JOG-REG-IDX)
042300                              TO WRK-GRP-WIN-COUNT(WRK-GRP-IDX)
042400         END-IF
042500      END-IF
042600     .
042700*----------------------------------------------------------------*
042800*> cobol-lint CL002 2960-end
042900 2960-END.                       EXIT.
043000*----------------------------------------------------------------*
043100
043200*----------------------------------------------------------------*
043300*    COMPARA O NOME DO GRUPO DA REGRA COM O GRUPO CORRENTE
043400*----------------------------------------------------------------*
043500 2970-LOCALIZAR-GRUPO            SECTION.
043600*----------------------------------------------------------------*
043700
043800      IF WRK-GRP-NOME(WRK-GRP-IDX) EQUAL
043900                            JOG-WIN-GROUP(JOG-REG-IDX)
044000         MOVE 'S'                 TO WRK-GRUPO-ACHADO
044100         SET WRK-GRUPO-ACHADO-IDX TO WRK-GRP-IDX
044200      END-IF
044300     .
044400*----------------------------------------------------------------*
044500*> cobol-lint CL002 2970-end
044600 2970-END.                       EXIT.
044700*----------------------------------------------------------------*
044800
044900*----------------------------------------------------------------*
045000*    APLICA A REGRA VENCEDORA DE UM GRUPO A TODOS OS SIMBOLOS
045100*    POR ELA QUALIFICADOS
045200*----------------------------------------------------------------*
045300 3000-APLICAR-VENCEDOR           SECTION.
045400*----------------------------------------------------------------*
045500
045600      MOVE WRK-GRP-WIN-IDX(WRK-GRP-IDX) TO WRK-REG-IDX
045700      SET JOG-REG-IDX              TO WRK-REG-IDX
045800
045900      PERFORM 3050-APLICAR-SIMBOLO
046000              VARYING WRK-SIM-IDX FROM 1 BY 1
046100              UNTIL WRK-SIM-IDX GREATER JOG-QTDE-SIMBOLOS
046200     .
046300*----------------------------------------------------------------*
046400*> cobol-lint CL002 3000-end
046500 3000-END.                       EXIT.
046600*----------------------------------------------------------------*
046700
046800*----------------------------------------------------------------*
046900*    MARCA O SIMBOLO COMO QUALIFICADO, COMBINA O MULTIPLICADOR
047000*    DO GRUPO VENCEDOR E GRAVA A COMBINACAO NO RESULTADO
047100*----------------------------------------------------------------*
047200 3050-APLICAR-SIMBOLO            SECTION.
047300*----------------------------------------------------------------*
047400
047500      IF WRK-RQ-SIMBOLO(WRK-REG-IDX, WRK-SIM-IDX) EQUAL 'S'
047600         MOVE 'S' TO WRK-QUALIFICADO(WRK-SIM-IDX)
047700         COMPUTE WRK-MULT-COMBINADO(WRK-SIM-IDX) =
047800                 WRK-MULT-COMBINADO(WRK-SIM-IDX)
047900                 * JOG-WIN-REWARD-MULT(JOG-REG-IDX)
048000         PERFORM 3060-ADICIONAR-COMBO
048100      END-IF
048200     .
048300*----------------------------------------------------------------*
048400*> cobol-lint CL002 3050-end
048500 3050-END.                       EXIT.
048600*----------------------------------------------------------------*
048700
048800*----------------------------------------------------------------*
048900*    ADICIONA O PAR SIMBOLO/REGRA AO RESULTADO - LIMITE DE 12
049000*----------------------------------------------------------------*
049100 3060-ADICIONAR-COMBO            SECTION.
049200*----------------------------------------------------------------*
049300
049400      IF RES-COMBO-QTDE LESS 12
049500         ADD 1                     TO RES-COMBO-QTDE
049600         SET RES-COMBO-IDX         TO RES-COMBO-QTDE
049700         MOVE JOG-SIM-NAME(WRK-SIM-IDX)
049800                               TO RES-COMBO-SYMBOL(RES-COMBO-IDX)
049900         MOVE JOG-WIN-NAME(JOG-REG-IDX)
050000                               TO RES-COMBO-NAME(RES-COMBO-IDX)
050100      END-IF
050200     .
050300*----------------------------------------------------------------*
050400*> cobol-lint CL002 3060-end
050500 3060-END.                       EXIT.
050600*----------------------------------------------------------------*
050700
050800*----------------------------------------------------------------*
050900*    RECOMPENSA BASE = SOMA, PARA CADA SIMBOLO QUALIFICADO, DE
051000*    APOSTA X MULTIPLICADOR DO SIMBOLO X MULTIPLICADOR COMBINADO
051100*----------------------------------------------------------------*
051200 4000-CALCULAR-BASE              SECTION.
051300*----------------------------------------------------------------*
051400
051500      IF SIMBOLO-QUALIFICADO(WRK-SIM-IDX)
051600         COMPUTE WRK-BASE-REWARD = WRK-BASE-REWARD +
051700                 (PLAY-BET-AMOUNT
051800                    * JOG-SIM-REWARD-MULT(WRK-SIM-IDX)
051900                    * WRK-MULT-COMBINADO(WRK-SIM-IDX))
052000      END-IF
052100     .
052200*----------------------------------------------------------------*
052300*> cobol-lint CL002 4000-end
052400 4000-END.                       EXIT.
052500*----------------------------------------------------------------*
052600
052700*----------------------------------------------------------------*
052800*    APLICA O EFEITO DO SIMBOLO DE BONUS SOBRE A RECOMPENSA BASE
052900*    - SO TEM EFEITO SE A RECOMPENSA BASE FOR MAIOR QUE ZERO
053000*----------------------------------------------------------------*
053100 5000-APLICAR-BONUS              SECTION.
053200*----------------------------------------------------------------*
053300
053400      MOVE WRK-BASE-REWARD        TO WRK-REWARD-FINAL
053500
053600      IF WRK-BASE-REWARD GREATER ZEROS
053700         AND RES-BONUS-SYMBOL     NOT EQUAL SPACES
053800         MOVE RES-BONUS-SYMBOL    TO WRK-NOME-BUSCA
053900         PERFORM 2050-LOCALIZAR-SIMBOLO
054000         IF WRK-SIM-IDX-ACHADO GREATER ZEROS
054100            PERFORM 5050-CALCULAR-EFEITO-BONUS
054200         END-IF
054300      END-IF
054400     .
054500*----------------------------------------------------------------*
054600*> cobol-lint CL002 5000-end
054700 5000-END.                       EXIT.
054800*----------------------------------------------------------------*
054900
055000*----------------------------------------------------------------*
055100*    CALCULA O EFEITO DO SIMBOLO DE BONUS LOCALIZADO NO CATALOGO
055200*----------------------------------------------------------------*
055300 5050-CALCULAR-EFEITO-BONUS      SECTION.
055400*----------------------------------------------------------------*
055500
055600      EVALUATE JOG-SIM-IMPACT(WRK-SIM-IDX-ACHADO)
055700          WHEN 'MULTIPLY-REWARD'
055800              COMPUTE WRK-REWARD-FINAL =
055900                      WRK-BASE-REWARD
056000                    * JOG-SIM-REWARD-MULT(WRK-SIM-IDX-ACHADO)
056100          WHEN 'EXTRA-BONUS'
056200              COMPUTE WRK-REWARD-FINAL =
056300                      WRK-BASE-REWARD
056400                    + JOG-SIM-EXTRA(WRK-SIM-IDX-ACHADO)
056500          WHEN OTHER
056600              MOVE WRK-BASE-REWARD TO WRK-REWARD-FINAL
056700      END-EVALUATE
056800     .
056900*----------------------------------------------------------------*
057000*> cobol-lint CL002 5050-end
057100 5050-END.                       EXIT.
057200*----------------------------------------------------------------*
057300
057400*----------------------------------------------------------------*
057500*    ARREDONDA A RECOMPENSA FINAL PARA A UNIDADE INTEIRA MAIS
057600*    PROXIMA (0,50 OU MAIS ARREDONDA PARA CIMA)
057700*----------------------------------------------------------------*
057800 5900-ARREDONDAR-RECOMPENSA      SECTION.
057900*----------------------------------------------------------------*
058000
058100      COMPUTE RES-REWARD ROUNDED = WRK-REWARD-FINAL
058200     .
058300*----------------------------------------------------------------*
058400*> cobol-lint CL002 5900-end
058500 5900-END.                       EXIT.
058600*----------------------------------------------------------------*
058700
058800*----------------------------------------------------------------*
058900*    FINALIZAR PROGRAMA
059000*----------------------------------------------------------------*
059100 9999-FINALIZAR                  SECTION.
059200*----------------------------------------------------------------*
059300
059400      GOBACK
059500      .
059600*----------------------------------------------------------------*
059700*> cobol-lint CL002 9999-end
059800 9999-END.                       EXIT.
059900*----------------------------------------------------------------*
